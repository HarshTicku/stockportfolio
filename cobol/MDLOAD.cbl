000100*	(c) 1994,2003 BILLPRO SOFTWARE SERVICES.  ALL RIGHTS RESERVED.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000400*	BILLPRO SOFTWARE SERVICES - PORTFOLIO SYSTEMS GROUP.
000500*	THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY
000600*	ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800* #ident "@(#) prtfsys/batch/MDLOAD.cbl $Revision: 1.9 $"
000900* sccsid "@(#) prtfsys/batch/MDLOAD.cbl $Revision: 1.9 $"
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    MDLOAD.
001300 AUTHOR.        R J TREMBLAY.
001400 INSTALLATION.  BILLPRO SOFTWARE SVCS - PORTFOLIO SYSTEMS GROUP.
001500 DATE-WRITTEN.  06/02/95.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE ONLY.
001800*****************************************************************
001900* MDLOAD - MARKET DATA LOAD AND HOLDING REPRICE                 *
002000*                                                               *
002100* STEP 1 OF THE NIGHTLY VALUATION RUN.  READS THE OVERNIGHT     *
002200* PRICE FEED (MARKET-DATA-FILE), DROPS DUPLICATE TICKER/DATE    *
002300* ROWS AND KEEPS, FOR EACH TICKER, THE MOST RECENT CLOSE IN A   *
002400* WORKING-STORAGE TABLE (NOT A FILE - SEE MAINT 04/14/03).      *
002500* STEP 2 THEN WALKS THE ASSET FILE AND STAMPS THAT CLOSE ONTO   *
002600* EVERY HOLDING OF THE TICKER, WRITING ASSET-PRICED-FILE FOR    *
002700* VALPORT TO PICK UP.                                           *
002800*                                                               *
002900* CHANGE LOG                                                    *
003000*   06/02/95 RJT  ORIGINAL PROGRAM                              *
003100*   11/18/95 RJT  ADDED DUPLICATE TICKER/DATE SKIP COUNT        *
003200*   02/09/96 RJT  FIX: MOST-RECENT COMPARE WAS ON LOAD ORDER    *
003300*                 NOT ON PRICE-DATE - USE MAX(DATE) PER TICKER  *
003400*   09/22/98 KLM  Y2K - PRICE-DATE/PURCHASE-DATE ARE CCYYMMDD,  *
003500*                 NO WINDOWING NEEDED, VERIFIED SORT COMPARES   *
003600*                 CORRECTLY ACROSS THE CENTURY BOUNDARY         *
003700*   09/30/98 KLM  Y2K SIGN-OFF - QA TKT Y2K-0447                *
003800*   04/14/03 DWB  DROPPED THE OLD QUOTE.IT INDEXED LOOKUP FILE  *
003900*                 (TKT 2231) - MOST-RECENT PRICE TABLE NOW      *
004000*                 LIVES IN WORKING-STORAGE FOR THE LIFE OF THIS *
004100*                 RUN ONLY, PER SYSTEMS GROUP REVIEW            *
004200*   04/14/03 DWB  ADDED FALLBACK TO PURCHASE-PRICE WHEN NO      *
004300*                 MARKET DATA EXISTS FOR THE TICKER (TKT 2231)  *
004400*   07/02/09 SGM  RAISED PRICE TABLE TO 500 TICKERS (TKT 4410)  *
004500*   11/14/14 PJH  CHANGE-PCT DIVIDE NOW ROUNDED TO 4 DP BEFORE  *
004600*                 THE TIMES 100, MATCHES REPORTING STANDARD     *
004700*                 ISSUED BY FINANCE (TKT 5528)                  *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  USL-486.
005200 OBJECT-COMPUTER.  USL-486.
005300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT MARKET-DATA-FILE ASSIGN TO "MARKDATA"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS MDF-STATUS.
005900     SELECT ASSET-FILE ASSIGN TO "ASSETIN"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS ASF-STATUS.
006200     SELECT ASSET-PRICED-FILE ASSIGN TO "ASSETPRD"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS APF-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  MARKET-DATA-FILE
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 103 CHARACTERS.
007000 COPY MKTDMS.
007100 FD  ASSET-FILE
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 124 CHARACTERS.
007400 01  ASSET-FILE-REC.
007500     05  FILLER                      PIC X(124).
007600 FD  ASSET-PRICED-FILE
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 124 CHARACTERS.
007900 01  ASSET-PRICED-REC.
008000     05  FILLER                      PIC X(124).
008100 WORKING-STORAGE SECTION.
008200*****************************************************************
008300* FILE STATUS SWITCHES                                          *
008400*****************************************************************
008500 01  MDF-STATUS                      PIC X(02).
008600     88  MDF-OK                      VALUE "00".
008700     88  MDF-EOF                     VALUE "10".
008800 01  ASF-STATUS                      PIC X(02).
008900     88  ASF-OK                      VALUE "00".
009000     88  ASF-EOF                     VALUE "10".
009100 01  APF-STATUS                      PIC X(02).
009200     88  APF-OK                      VALUE "00".
009300*****************************************************************
009400* WORKING COPY OF THE ASSET RECORD FOR THE REPRICE PASS         *
009500*****************************************************************
009600 COPY ASSETMS.
009700*****************************************************************
009800* MOST-RECENT-CLOSE TABLE - THE "SMALL IN-MEMORY TABLE" ONLY    *
009900* GOOD FOR THIS RUN.  SEARCH ALL REQUIRES THE TABLE ASCENDING   *
010000* ON MRC-TICKER, SO NEW TICKERS ARE INSERTED IN KEY SEQUENCE.   *
010100*****************************************************************
010200 77  MRC-MAX-TICKERS                 PIC S9(4) COMP-5 VALUE 500.
010300 01  MOST-RECENT-CLOSE-TABLE.
010400     05  MRC-ENTRY OCCURS 500 TIMES
010500                 ASCENDING KEY IS MRC-TICKER
010600                 INDEXED BY MRC-IX.
010700         10  MRC-TICKER              PIC X(08).
010800         10  MRC-DATE                PIC 9(08).
010900         10  MRC-DATE-R REDEFINES MRC-DATE.
011000             15  MRC-DATE-CCYY       PIC 9(04).
011100             15  MRC-DATE-MM         PIC 9(02).
011200             15  MRC-DATE-DD         PIC 9(02).
011300         10  MRC-CLOSE               PIC S9(13)V99.
011400         10  FILLER                  PIC X(01).
011500 77  MRC-COUNT                       PIC S9(4) COMP-5 VALUE ZERO.
011600 77  MRC-FOUND-SW                    PIC X(01) VALUE "N".
011700     88  MRC-FOUND                   VALUE "Y".
011800*****************************************************************
011900* COUNTERS - ALL COUNTERS AND ACCUMULATORS ARE COMP PER SHOP    *
012000* STANDARD, ZONED FIELDS ARE FOR DISPLAY/REPORT USE ONLY.       *
012100*****************************************************************
012200 01  MDLOAD-COUNTERS.
012300     05  MDL-READ-CTR                PIC S9(7) COMP VALUE ZERO.
012400     05  MDL-LOADED-CTR               PIC S9(7) COMP VALUE ZERO.
012500     05  MDL-DUP-SKIP-CTR             PIC S9(7) COMP VALUE ZERO.
012600     05  MDL-BAD-SKIP-CTR             PIC S9(7) COMP VALUE ZERO.
012700     05  MDL-ASSET-READ-CTR           PIC S9(7) COMP VALUE ZERO.
012800     05  MDL-PRICED-FROM-MKT-CTR      PIC S9(7) COMP VALUE ZERO.
012900     05  MDL-PRICED-FROM-COST-CTR     PIC S9(7) COMP VALUE ZERO.
013000     05  FILLER                      PIC X(01).
013100*****************************************************************
013200* WORK FIELDS FOR THE CHANGE / CHANGE-PCT STATISTIC             *
013300*****************************************************************
013400 01  MKTD-STAT-WORK.
013500     05  MKTD-CHANGE                 PIC S9(13)V99.
013600     05  MKTD-CHANGE-RATIO           PIC S9(5)V9999.
013700     05  MKTD-CHANGE-PCT             PIC S9(5)V99.
013800     05  FILLER                      PIC X(01).
013900*****************************************************************
014000* LOG LINE - BUILT AND WRITTEN TO SYSOUT THE SAME WAY THE       *
014100* SHOP HAS ALWAYS LOGGED A PROCESSED RECORD, ONE LINE PER EVENT.*
014200*****************************************************************
014300 01  LOGREC.
014400     05  FILLER                      PIC X(09) VALUE "MDLOAD =>".
014500     05  LOGMSG-TEXT                 PIC X(60).
014600 01  LOGREC-STAT.
014700     05  FILLER                      PIC X(20) VALUE
014800                 "MDLOAD PRICE STAT =>".
014900     05  LOG-TICKER                  PIC X(08).
015000     05  FILLER                      PIC X(09) VALUE " CHANGE =".
015100     05  LOG-CHANGE                  PIC -(11)9.99.
015200     05  FILLER                      PIC X(06) VALUE " PCT =".
015300     05  LOG-CHANGE-PCT              PIC -(3)9.99.
015400 01  LOGREC-ERR.
015500     05  FILLER                      PIC X(13)
015600                 VALUE "MDLOAD ERR =>".
015700     05  LOG-ERR-ROUTINE             PIC X(12).
015800     05  FILLER                      PIC X(16) VALUE
015900                 " FAILED, STATUS ".
016000     05  LOG-ERR-STATUS              PIC X(02).
016100*****************************************************************
016200* MISC WORK                                                     *
016300*****************************************************************
016400 77  WS-QUANTITY                     PIC S9(9)V9999.
016500 77  WS-ZERO-MONEY                   PIC S9(13)V99 VALUE ZERO.
016600 77  WS-INS-SUB                      PIC S9(4) COMP.
016700 77  WS-SHIFT-SUB                    PIC S9(4) COMP.
016800 PROCEDURE DIVISION.
016900*****************************************************************
017000* 0000-MAINLINE - DRIVES THE TWO PASSES OF THE STEP.            *
017100*****************************************************************
017200 0000-MDLOAD.
017300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017400     PERFORM 2000-BUILD-PRICE-TABLE THRU 2000-EXIT
017500             UNTIL MDF-EOF.
017600     MOVE "PRICE TABLE BUILT, START REPRICE PASS" TO LOGMSG-TEXT.
017700     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
017800     PERFORM 3000-PRICE-ASSETS THRU 3000-EXIT
017900             UNTIL ASF-EOF.
018000     PERFORM 8000-CLOSING THRU 8000-EXIT.
018100     STOP RUN.
018200*****************************************************************
018300* 1000-INITIALIZE                                               *
018400*****************************************************************
018500 1000-INITIALIZE.
018600     OPEN INPUT MARKET-DATA-FILE.
018700     OPEN INPUT ASSET-FILE.
018800     OPEN OUTPUT ASSET-PRICED-FILE.
018900     MOVE "STARTED" TO LOGMSG-TEXT.
019000     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
019100     PERFORM 2900-READ-MKTD THRU 2900-EXIT.
019200     PERFORM 3900-READ-ASSET THRU 3900-EXIT.
019300 1000-EXIT.
019400     EXIT.
019500*****************************************************************
019600* 2000-BUILD-PRICE-TABLE - ONE PASS OF THE OVERNIGHT PRICE FEED *
019700*****************************************************************
019800 2000-BUILD-PRICE-TABLE.
019900     ADD 1 TO MDL-READ-CTR.
020000     IF MKTDMS-TICKER = SPACES
020100         OR MKTDMS-PRICE-DATE = ZERO
020200         ADD 1 TO MDL-BAD-SKIP-CTR
020300     ELSE
020400         PERFORM 2100-EDIT-MKTD-REC THRU 2100-EXIT
020500         PERFORM 2200-LOOKUP-OR-INSERT-TKR THRU 2200-EXIT.
020600     PERFORM 2900-READ-MKTD THRU 2900-EXIT.
020700 2000-EXIT.
020800     EXIT.
020900*****************************************************************
021000* 2100-EDIT-MKTD-REC - DEDUP AND MARKET DATA STATISTICS         *
021100*****************************************************************
021200 2100-EDIT-MKTD-REC.
021300     MOVE "N" TO MRC-FOUND-SW.
021400     SEARCH ALL MRC-ENTRY
021500         AT END
021600             CONTINUE
021700         WHEN MRC-TICKER (MRC-IX) = MKTDMS-TICKER
021800             IF MRC-DATE (MRC-IX) = MKTDMS-PRICE-DATE
021900                 MOVE "Y" TO MRC-FOUND-SW
022000             END-IF.
022100     IF MRC-FOUND
022200         ADD 1 TO MDL-DUP-SKIP-CTR
022300     ELSE
022400         ADD 1 TO MDL-LOADED-CTR
022500         COMPUTE MKTD-CHANGE =
022600                 MKTDMS-CLOSE-PRICE - MKTDMS-OPEN-PRICE
022700         IF MKTDMS-OPEN-PRICE > ZERO
022800             COMPUTE MKTD-CHANGE-RATIO ROUNDED =
022900                     MKTD-CHANGE / MKTDMS-OPEN-PRICE
023000             COMPUTE MKTD-CHANGE-PCT =
023100                     MKTD-CHANGE-RATIO * 100
023200         ELSE
023300             MOVE ZERO TO MKTD-CHANGE-PCT
023400         END-IF
023500         MOVE MKTDMS-TICKER TO LOG-TICKER
023600         MOVE MKTD-CHANGE TO LOG-CHANGE
023700         MOVE MKTD-CHANGE-PCT TO LOG-CHANGE-PCT
023800         PERFORM 9100-LOG-STAT-LINE THRU 9100-EXIT.
023900 2100-EXIT.
024000     EXIT.
024100*****************************************************************
024200* 2200-LOOKUP-OR-INSERT-TKR - KEEP THE GREATEST-DATE ROW PER    *
024300* TICKER.  TABLE STAYS IN ASCENDING TICKER ORDER FOR SEARCH ALL.*
024400*****************************************************************
024500 2200-LOOKUP-OR-INSERT-TKR.
024600     MOVE "N" TO MRC-FOUND-SW.
024700     SEARCH ALL MRC-ENTRY
024800         AT END
024900             CONTINUE
025000         WHEN MRC-TICKER (MRC-IX) = MKTDMS-TICKER
025100             MOVE "Y" TO MRC-FOUND-SW.
025200     IF MRC-FOUND
025300         IF MKTDMS-PRICE-DATE > MRC-DATE (MRC-IX)
025400             MOVE MKTDMS-PRICE-DATE TO MRC-DATE (MRC-IX)
025500             MOVE MKTDMS-CLOSE-PRICE TO MRC-CLOSE (MRC-IX)
025600         END-IF
025700     ELSE
025800         IF MRC-COUNT < MRC-MAX-TICKERS
025900             PERFORM 2210-INSERT-IN-SEQUENCE THRU 2210-EXIT
026000         ELSE
026100             MOVE "PRICE TABLE FULL" TO LOG-ERR-ROUTINE
026200             MOVE "99" TO LOG-ERR-STATUS
026300             PERFORM 9200-LOG-ERR-LINE THRU 9200-EXIT
026400         END-IF.
026500 2200-EXIT.
026600     EXIT.
026700*****************************************************************
026800* 2210-INSERT-IN-SEQUENCE - SHIFT ENTRIES UP AND INSERT SO THE  *
026900* TABLE STAYS IN ASCENDING TICKER SEQUENCE FOR SEARCH ALL.      *
027000*****************************************************************
027100 2210-INSERT-IN-SEQUENCE.
027200     MOVE 1 TO WS-INS-SUB.
027300     PERFORM 2211-FIND-INS-POINT THRU 2211-EXIT
027400             UNTIL WS-INS-SUB > MRC-COUNT
027500             OR MRC-TICKER (WS-INS-SUB) > MKTDMS-TICKER.
027600     IF WS-INS-SUB NOT > MRC-COUNT
027700         MOVE MRC-COUNT TO WS-SHIFT-SUB
027800         PERFORM 2212-SHIFT-ONE THRU 2212-EXIT
027900                 UNTIL WS-SHIFT-SUB < WS-INS-SUB
028000     END-IF.
028100     MOVE MKTDMS-TICKER TO MRC-TICKER (WS-INS-SUB).
028200     MOVE MKTDMS-PRICE-DATE TO MRC-DATE (WS-INS-SUB).
028300     MOVE MKTDMS-CLOSE-PRICE TO MRC-CLOSE (WS-INS-SUB).
028400     ADD 1 TO MRC-COUNT.
028500 2210-EXIT.
028600     EXIT.
028700*****************************************************************
028800* 2211-FIND-INS-POINT - ADVANCE PAST TICKERS THAT SORT BEFORE   *
028900* THE NEW ONE.                                                  *
029000*****************************************************************
029100 2211-FIND-INS-POINT.
029200     ADD 1 TO WS-INS-SUB.
029300 2211-EXIT.
029400     EXIT.
029500*****************************************************************
029600* 2212-SHIFT-ONE - MOVE ONE ENTRY UP TO OPEN THE INSERT SLOT.   *
029700*****************************************************************
029800 2212-SHIFT-ONE.
029900     MOVE MRC-ENTRY (WS-SHIFT-SUB)
030000         TO MRC-ENTRY (WS-SHIFT-SUB + 1).
030100     SUBTRACT 1 FROM WS-SHIFT-SUB.
030200 2212-EXIT.
030300     EXIT.
030400*****************************************************************
030500* 2900-READ-MKTD                                                *
030600*****************************************************************
030700 2900-READ-MKTD.
030800     READ MARKET-DATA-FILE
030900         AT END
031000             SET MDF-EOF TO TRUE.
031100 2900-EXIT.
031200     EXIT.
031300*****************************************************************
031400* 3000-PRICE-ASSETS - ONE PASS OF THE ASSET FILE, STAMPING THE  *
031500* MOST RECENT CLOSE (OR FALLING BACK TO PURCHASE PRICE).        *
031600*****************************************************************
031700 3000-PRICE-ASSETS.
031800     ADD 1 TO MDL-ASSET-READ-CTR.
031900     PERFORM 3100-REFRESH-ONE-ASSET THRU 3100-EXIT.
032000     MOVE ASSETMS-REC TO ASSET-PRICED-REC.
032100     WRITE ASSET-PRICED-REC.
032200     IF NOT APF-OK
032300         MOVE "WRITE ASSETPRD" TO LOG-ERR-ROUTINE
032400         MOVE APF-STATUS TO LOG-ERR-STATUS
032500         PERFORM 9200-LOG-ERR-LINE THRU 9200-EXIT
032600     END-IF.
032700     PERFORM 3900-READ-ASSET THRU 3900-EXIT.
032800 3000-EXIT.
032900     EXIT.
033000*****************************************************************
033100* 3100-REFRESH-ONE-ASSET                                        *
033200*****************************************************************
033300 3100-REFRESH-ONE-ASSET.
033400     MOVE "N" TO MRC-FOUND-SW.
033500     SEARCH ALL MRC-ENTRY
033600         AT END
033700             CONTINUE
033800         WHEN MRC-TICKER (MRC-IX) = ASSETMS-TICKER
033900             MOVE "Y" TO MRC-FOUND-SW.
034000     IF MRC-FOUND
034100         MOVE MRC-CLOSE (MRC-IX) TO ASSETMS-CURRENT-PRICE
034200         ADD 1 TO MDL-PRICED-FROM-MKT-CTR
034300     ELSE
034400         IF ASSETMS-CURRENT-PRICE = ZERO
034500             AND ASSETMS-PURCHASE-PRICE > ZERO
034600             MOVE ASSETMS-PURCHASE-PRICE TO ASSETMS-CURRENT-PRICE
034700             ADD 1 TO MDL-PRICED-FROM-COST-CTR
034800         END-IF
034900     END-IF.
035000 3100-EXIT.
035100     EXIT.
035200*****************************************************************
035300* 3900-READ-ASSET                                               *
035400*****************************************************************
035500 3900-READ-ASSET.
035600     READ ASSET-FILE INTO ASSETMS-REC
035700         AT END
035800             SET ASF-EOF TO TRUE.
035900 3900-EXIT.
036000     EXIT.
036100*****************************************************************
036200* 8000-CLOSING                                                  *
036300*****************************************************************
036400 8000-CLOSING.
036500     CLOSE MARKET-DATA-FILE.
036600     CLOSE ASSET-FILE.
036700     CLOSE ASSET-PRICED-FILE.
036800     MOVE "MARKET DATA READ  =" TO LOGMSG-TEXT.
036900     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
037000     DISPLAY "MDLOAD READ    " MDL-READ-CTR
037100             " LOADED " MDL-LOADED-CTR
037200             " DUP-SKIP " MDL-DUP-SKIP-CTR
037300             " BAD-SKIP " MDL-BAD-SKIP-CTR.
037400     DISPLAY "MDLOAD ASSETS  " MDL-ASSET-READ-CTR
037500             " FROM-MKT " MDL-PRICED-FROM-MKT-CTR
037600             " FROM-COST " MDL-PRICED-FROM-COST-CTR.
037700     MOVE "ENDED" TO LOGMSG-TEXT.
037800     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
037900 8000-EXIT.
038000     EXIT.
038100*****************************************************************
038200* 9000-LOG-LINE / 9100 / 9200 - SYSOUT AUDIT TRAIL, SAME        *
038300* ONE-LINE-PER-EVENT HABIT THE ONLINE SERVICES ALWAYS USED.     *
038400*****************************************************************
038500 9000-LOG-LINE.
038600     DISPLAY LOGREC.
038700 9000-EXIT.
038800     EXIT.
038900 9100-LOG-STAT-LINE.
039000     DISPLAY LOGREC-STAT.
039100 9100-EXIT.
039200     EXIT.
039300 9200-LOG-ERR-LINE.
039400     DISPLAY LOGREC-ERR.
039500 9200-EXIT.
039600     EXIT.
