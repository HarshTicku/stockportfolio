000100*****************************************************************
000200* TRANMS  -  TRANSACTION LEDGER RECORD LAYOUT                   *
000300* ONE ROW PER PORTFOLIO ACTIVITY EVENT.  116-BYTE LINE SEQ.     *
000400* MAINTENANCE:                                                  *
000500*   06/02/95 RJT  ORIGINAL LAYOUT                               *
000600*   09/22/98 KLM  Y2K - TRANSACTION-DATE ALREADY CCYYMMDD       *
000700*   04/14/03 DWB  ADDED STATUS FOR PENDING/FAILED (TKT 2231)    *
000800*****************************************************************
000900 01  TRANMS-REC.
001000    05  TRANMS-TRANSACTION-ID       PIC X(12).
001100    05  TRANMS-PORTFOLIO-ID         PIC X(12).
001200    05  TRANMS-TICKER               PIC X(08).
001300    05  TRANMS-TRANSACTION-TYPE     PIC X(10).
001400        88  TRANMS-TYPE-BUY         VALUE "BUY       ".
001500        88  TRANMS-TYPE-SELL        VALUE "SELL      ".
001600        88  TRANMS-TYPE-DEPOSIT     VALUE "DEPOSIT   ".
001700        88  TRANMS-TYPE-WITHDRAWAL  VALUE "WITHDRAWAL".
001800        88  TRANMS-TYPE-DIVIDEND    VALUE "DIVIDEND  ".
001900        88  TRANMS-TYPE-VALID       VALUE
002000                 "BUY       " "SELL      " "DEPOSIT   "
002100                 "WITHDRAWAL" "DIVIDEND  ".
002200    05  TRANMS-QUANTITY             PIC S9(9)V9999.
002300    05  TRANMS-PRICE                PIC S9(13)V99.
002400    05  TRANMS-AMOUNT               PIC S9(13)V99.
002500    05  TRANMS-CURRENCY             PIC X(03).
002600    05  TRANMS-TRANSACTION-DATE     PIC 9(08).
002700    05  TRANMS-TRANSACTION-DATE-R REDEFINES
002800                 TRANMS-TRANSACTION-DATE.
002900        10  TRANMS-TRAN-DATE-CCYY   PIC 9(04).
003000        10  TRANMS-TRAN-DATE-MM     PIC 9(02).
003100        10  TRANMS-TRAN-DATE-DD     PIC 9(02).
003200    05  TRANMS-STATUS               PIC X(10).
003300        88  TRANMS-STATUS-COMPLETE  VALUE "COMPLETED ".
003400        88  TRANMS-STATUS-PENDING   VALUE "PENDING   ".
003500        88  TRANMS-STATUS-FAILED    VALUE "FAILED    ".
003600    05  FILLER                      PIC X(10).
