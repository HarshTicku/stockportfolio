000100*****************************************************************
000200* SUMMMS  -  PORTFOLIO SUMMARY OUTPUT RECORD                    *
000300* ONE ROW PER PORTFOLIO, WRITTEN BY VALPORT TO SUMMARY-FILE.    *
000400* CARRIES THE ALLOCATION-BY-TYPE TABLE AND THE TOP-5 HOLDINGS   *
000500* TABLE THAT THE VALUATION REPORT PRINTS AT THE CONTROL BREAK.  *
000600* MAINTENANCE:                                                  *
000700*   04/14/03 DWB  ORIGINAL LAYOUT (TKT 2231)                    *
000800*****************************************************************
000900 01  SUMMMS-REC.
001000    05  SUMMMS-PORTFOLIO-ID         PIC X(12).
001100    05  SUMMMS-PORTFOLIO-NAME       PIC X(30).
001200    05  SUMMMS-TOTAL-VALUE          PIC S9(13)V99.
001300    05  SUMMMS-CASH-BALANCE         PIC S9(13)V99.
001400    05  SUMMMS-ASSETS-VALUE         PIC S9(13)V99.
001500    05  SUMMMS-TOTAL-COST           PIC S9(13)V99.
001600    05  SUMMMS-TOTAL-GAIN           PIC S9(13)V99.
001700    05  SUMMMS-TOTAL-GAIN-PCT       PIC S9(5)V99.
001800    05  SUMMMS-ASSET-COUNT          PIC 9(04).
001900    05  SUMMMS-TRANSACTION-COUNT    PIC 9(06).
002000    05  SUMMMS-ALLOC-COUNT          PIC 9(01).
002100    05  SUMMMS-ALLOC-TABLE OCCURS 6 TIMES
002200                    INDEXED BY SUMMMS-ALLOC-IX.
002300        10  SUMMMS-ALLOC-TYPE       PIC X(06).
002400        10  SUMMMS-ALLOC-VALUE      PIC S9(13)V99.
002500        10  SUMMMS-ALLOC-PCT        PIC S9(03)V99.
002600    05  SUMMMS-TOP-COUNT            PIC 9(01).
002700    05  SUMMMS-TOP-TABLE OCCURS 5 TIMES
002800                    INDEXED BY SUMMMS-TOP-IX.
002900        10  SUMMMS-TOP-TICKER       PIC X(08).
003000        10  SUMMMS-TOP-VALUE        PIC S9(13)V99.
003100        10  SUMMMS-TOP-ALLOC-PCT    PIC S9(03)V99.
003200    05  FILLER                      PIC X(01).
