000100*****************************************************************
000200* ASSETMS  -  ASSET (HOLDING) RECORD LAYOUTS                    *
000300* ASSETMS-REC IS THE 124-BYTE INBOUND/PRICED HOLDING ROW, USED  *
000400* FOR ASSET-FILE AND FOR MDLOAD'S PRICED HAND-OFF FILE.         *
000500* ASSETMS-OUT-REC IS THE SAME HOLDING PLUS THE VALUATION        *
000600* TRAILER VALPORT STAMPS ON, USED FOR ASSET-OUT-FILE.           *
000700* MAINTENANCE:                                                  *
000800*   03/11/94 RJT  ORIGINAL LAYOUT                               *
000900*   06/02/95 RJT  ADDED CURRENT-PRICE FOR DAILY REPRICE PASS    *
001000*   09/22/98 KLM  Y2K - PURCHASE-DATE ALREADY CCYYMMDD, NO CHG  *
001100*   04/14/03 DWB  ADDED OUT-REC VALUATION TRAILER (TKT 2231)    *
001200*****************************************************************
001300 01  ASSETMS-REC.
001400    05  ASSETMS-ASSET-ID            PIC X(12).
001500    05  ASSETMS-PORTFOLIO-ID        PIC X(12).
001600    05  ASSETMS-TICKER              PIC X(08).
001700    05  ASSETMS-ASSET-NAME          PIC X(30).
001800    05  ASSETMS-ASSET-TYPE          PIC X(06).
001900    05  ASSETMS-QUANTITY            PIC S9(9)V9999.
002000    05  ASSETMS-PURCHASE-PRICE      PIC S9(13)V99.
002100    05  ASSETMS-CURRENT-PRICE       PIC S9(13)V99.
002200    05  ASSETMS-PURCHASE-DATE       PIC 9(08).
002300    05  ASSETMS-PURCH-DATE-R REDEFINES ASSETMS-PURCHASE-DATE.
002400        10  ASSETMS-PURCH-DATE-CC   PIC 9(02).
002500        10  ASSETMS-PURCH-DATE-YY   PIC 9(02).
002600        10  ASSETMS-PURCH-DATE-MM   PIC 9(02).
002700        10  ASSETMS-PURCH-DATE-DD   PIC 9(02).
002800    05  FILLER                      PIC X(05).
002900*****************************************************************
003000* ASSET-OUT-FILE ROW - HOLDING PLUS VALPORT'S VALUATION FIELDS  *
003100*****************************************************************
003200 01  ASSETMS-OUT-REC.
003300    05  ASSETMS-OUT-ASSET-ID        PIC X(12).
003400    05  ASSETMS-OUT-PORTFOLIO-ID    PIC X(12).
003500    05  ASSETMS-OUT-TICKER          PIC X(08).
003600    05  ASSETMS-OUT-ASSET-NAME      PIC X(30).
003700    05  ASSETMS-OUT-ASSET-TYPE      PIC X(06).
003800    05  ASSETMS-OUT-QUANTITY        PIC S9(9)V9999.
003900    05  ASSETMS-OUT-PURCH-PRICE     PIC S9(13)V99.
004000    05  ASSETMS-OUT-CURR-PRICE      PIC S9(13)V99.
004100    05  ASSETMS-OUT-PURCH-DATE      PIC 9(08).
004200    05  FILLER                      PIC X(05).
004300    05  ASSETMS-OUT-TOTAL-VALUE     PIC S9(13)V99.
004400    05  ASSETMS-OUT-GAIN-LOSS       PIC S9(13)V99.
004500    05  ASSETMS-OUT-GAIN-LOSS-PCT   PIC S9(5)V99.
004600    05  ASSETMS-OUT-ALLOC-PCT       PIC S9(3)V99.
