000100*	(c) 1994,2003 BILLPRO SOFTWARE SERVICES.  ALL RIGHTS RESERVED.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000400*	BILLPRO SOFTWARE SERVICES - PORTFOLIO SYSTEMS GROUP.
000500*	THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY
000600*	ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800* #ident "@(#) prtfsys/batch/VALPORT.cbl $Revision: 1.11 $"
000900* sccsid "@(#) prtfsys/batch/VALPORT.cbl $Revision: 1.11 $"
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    VALPORT.
001300 AUTHOR.        R J TREMBLAY.
001400 INSTALLATION.  BILLPRO SOFTWARE SVCS - PORTFOLIO SYSTEMS GROUP.
001500 DATE-WRITTEN.  06/16/95.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE ONLY.
001800*****************************************************************
001900* VALPORT - VALUATION, PORTFOLIO SUMMARY AND REPORT             *
002000*                                                               *
002100* STEPS 3 AND 5 OF THE NIGHTLY VALUATION RUN, LAST IN THE       *
002200* SUITE.  CONTROL-BROKEN ON PORTFOLIO-ID AGAINST THE PORTFOLIO  *
002300* MASTER, THE PRICED HOLDINGS FROM MDLOAD AND THE PER-PORTFOLIO *
002400* TRANSACTION COUNTS FROM TRANPRC.  VALUES EVERY HOLDING,       *
002500* ROLLS UP THE PORTFOLIO SUMMARY (ALLOCATION AND TOP-5 TABLES   *
002600* INCLUDED), WRITES THE UPDATED HOLDING FILE AND THE SUMMARY    *
002700* FILE, AND PRINTS THE VALUATION REPORT.                        *
002800*                                                               *
002900* CHANGE LOG                                                    *
003000*   06/16/95 RJT  ORIGINAL PROGRAM                              *
003100*   11/18/95 RJT  ADDED ALLOCATION-BY-TYPE BREAKOUT             *
003200*   02/09/96 RJT  ADDED TOP-5 HOLDINGS TABLE                    *
003300*   09/22/98 KLM  Y2K - PURCHASE-DATE ALREADY CCYYMMDD, NO      *
003400*                 WINDOWING NEEDED ON THE REPORT DATE FIELDS    *
003500*   09/30/98 KLM  Y2K SIGN-OFF - QA TKT Y2K-0447                *
003600*   04/14/03 DWB  REBUILT AROUND THE TRANCNT-FILE HAND-OFF FROM *
003700*                 TRANPRC IN PLACE OF THE OLD IN-LINE LEDGER    *
003800*                 SCAN (TKT 2231)                               *
003900*   04/14/03 DWB  ADDED CASH ALLOCATION ROW WHEN CASH-BALANCE   *
004000*                 IS POSITIVE (TKT 2231)                        *
004100*   11/14/14 PJH  ALLOCATION AND GAIN-PCT DIVIDES NOW ROUNDED   *
004200*                 TO 4 DP BEFORE THE TIMES 100, MATCHES         *
004300*                 REPORTING STANDARD ISSUED BY FINANCE (TKT     *
004400*                 5528)                                         *
004500*   03/02/21 SGM  ADDED TRANSACTION ACTIVITY BY TYPE TRAILER TO *
004600*                 THE REPORT, PER FINANCE REQUEST (TKT 6690)    *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  USL-486.
005100 OBJECT-COMPUTER.  USL-486.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PORTFOLIO-FILE ASSIGN TO "PORTIN"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS PRT-STATUS.
005800     SELECT ASSET-PRICED-FILE ASSIGN TO "ASSETPRD"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS ASF-STATUS.
006100     SELECT TRANCNT-FILE ASSIGN TO "TRANCNT"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS TCF-STATUS.
006400     SELECT ASSET-OUT-FILE ASSIGN TO "ASSETOUT"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS AOF-STATUS.
006700     SELECT SUMMARY-FILE ASSIGN TO "SUMMOUT"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS SUF-STATUS.
007000     SELECT REPORT-FILE ASSIGN TO "VALRPT"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS RPF-STATUS.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PORTFOLIO-FILE
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 60 CHARACTERS.
007800 COPY PORTMS.
007900 FD  ASSET-PRICED-FILE
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 124 CHARACTERS.
008200 01  ASSET-PRICED-REC.
008300     05  FILLER                      PIC X(124).
008400 FD  TRANCNT-FILE
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 94 CHARACTERS.
008700 COPY TRANCNT.
008800 FD  ASSET-OUT-FILE
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 166 CHARACTERS.
009100 01  ASSET-OUT-FILE-REC.
009200     05  FILLER                      PIC X(166).
009300 FD  SUMMARY-FILE
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 433 CHARACTERS.
009600 01  SUMMARY-FILE-REC.
009700     05  FILLER                      PIC X(433).
009800 FD  REPORT-FILE
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 132 CHARACTERS.
010100 01  REPORT-REC                      PIC X(132).
010200 WORKING-STORAGE SECTION.
010300*****************************************************************
010400* FILE STATUS SWITCHES                                          *
010500*****************************************************************
010600 01  PRT-STATUS                      PIC X(02).
010700     88  PRT-OK                      VALUE "00".
010800     88  PRT-EOF                     VALUE "10".
010900 01  ASF-STATUS                      PIC X(02).
011000     88  ASF-OK                      VALUE "00".
011100     88  ASF-EOF                     VALUE "10".
011200 01  TCF-STATUS                      PIC X(02).
011300     88  TCF-OK                      VALUE "00".
011400     88  TCF-EOF                     VALUE "10".
011500 01  AOF-STATUS                      PIC X(02).
011600     88  AOF-OK                      VALUE "00".
011700 01  SUF-STATUS                      PIC X(02).
011800     88  SUF-OK                      VALUE "00".
011900 01  RPF-STATUS                      PIC X(02).
012000     88  RPF-OK                      VALUE "00".
012100*****************************************************************
012200* WORKING COPY OF THE ASSET AND VALUED-ASSET RECORDS            *
012300*****************************************************************
012400 COPY ASSETMS.
012500*****************************************************************
012600* WORKING COPY OF THE PORTFOLIO SUMMARY OUTPUT RECORD           *
012700*****************************************************************
012800 COPY SUMMMS.
012900*****************************************************************
013000* WS-HOLD-PORTFOLIO-ID - THE PORTFOLIO CURRENTLY BEING BROKEN,  *
013100* AND THE FLAG THAT SAYS WE HAVE NOT YET SEEN A PORTFOLIO.      *
013200*****************************************************************
013300 01  WS-HOLD-PORTFOLIO-ID            PIC X(12).
013400*****************************************************************
013500* PER-PORTFOLIO HOLDING BUFFER - BUFFERS EVERY HOLDING OF THE   *
013600* CURRENT PORTFOLIO SO ALLOCATION-PCT CAN BE COMPUTED IN A      *
013700* SECOND PASS, ONCE THE PORTFOLIO TOTAL IS KNOWN (SEE MAINT     *
013800* 04/14/03).  500 HOLDINGS IS WELL ABOVE ANY PORTFOLIO ON FILE. *
013900*****************************************************************
014000 77  PA-MAX-HOLDINGS                 PIC S9(4) COMP-5 VALUE 500.
014100 77  PA-COUNT                        PIC S9(4) COMP VALUE ZERO.
014200 01  PORT-ASSET-TABLE.
014300     05  PA-ENTRY OCCURS 500 TIMES INDEXED BY PA-IX.
014400         10  PA-ASSET-ID              PIC X(12).
014500         10  PA-TICKER                PIC X(08).
014600         10  PA-ASSET-NAME            PIC X(30).
014700         10  PA-ASSET-TYPE            PIC X(06).
014800         10  PA-QUANTITY              PIC S9(9)V9999.
014900         10  PA-PURCHASE-PRICE        PIC S9(13)V99.
015000         10  PA-CURRENT-PRICE         PIC S9(13)V99.
015100         10  PA-PURCHASE-DATE         PIC 9(08).
015200         10  PA-TOTAL-VALUE           PIC S9(13)V99.
015300         10  PA-GAIN-LOSS             PIC S9(13)V99.
015400         10  PA-GAIN-LOSS-PCT         PIC S9(5)V99.
015500         10  PA-ALLOC-PCT             PIC S9(3)V99.
015600         10  FILLER                   PIC X(01).
015700*****************************************************************
015800* PER-PORTFOLIO ACCUMULATORS - RESET AT EACH CONTROL BREAK      *
015900*****************************************************************
016000 01  PORT-ACCUM.
016100     05  PACC-ASSETS-VALUE           PIC S9(13)V99 VALUE ZERO.
016200     05  PACC-TOTAL-COST             PIC S9(13)V99 VALUE ZERO.
016300     05  PACC-TOTAL-VALUE            PIC S9(13)V99 VALUE ZERO.
016400     05  PACC-TOTAL-GAIN             PIC S9(13)V99 VALUE ZERO.
016500     05  PACC-TOTAL-GAIN-PCT         PIC S9(5)V99 VALUE ZERO.
016600     05  PACC-ASSET-COUNT            PIC 9(04) VALUE ZERO.
016700     05  PACC-TRAN-COUNT             PIC 9(06) VALUE ZERO.
016800     05  FILLER                      PIC X(01).
016900*****************************************************************
017000* WORK FIELDS FOR THE GAIN-PCT / ALLOC-PCT RATIO COMPUTATIONS   *
017100*****************************************************************
017200 01  VP-RATIO-WORK.
017300     05  VP-RATIO                    PIC S9(5)V9999.
017400     05  VP-COST-AMT                 PIC S9(13)V99.
017500     05  FILLER                      PIC X(01).
017600*****************************************************************
017700* ALLOCATION-BY-TYPE TABLE - SMALL, LINEAR SEARCH IS ENOUGH.    *
017800* HOLDS ONE ROW PER ASSET-TYPE SEEN PLUS THE CASH ROW ADDED AT  *
017900* THE BREAK WHEN CASH-BALANCE > 0.                              *
018000*****************************************************************
018100 77  AT-MAX-TYPES                    PIC S9(4) COMP-5 VALUE 6.
018200 77  AT-COUNT                        PIC S9(4) COMP VALUE ZERO.
018300 01  ALLOC-TYPE-TABLE.
018400     05  AT-ENTRY OCCURS 6 TIMES INDEXED BY AT-IX.
018500         10  AT-TYPE                  PIC X(06).
018600         10  AT-VALUE                 PIC S9(13)V99.
018700         10  AT-PCT                   PIC S9(3)V99.
018800         10  FILLER                   PIC X(01).
018900 77  WS-AT-FOUND-SW                  PIC X(01) VALUE "N".
019000     88  WS-AT-FOUND                 VALUE "Y".
019100*****************************************************************
019200* TOP-5 HOLDINGS TABLE - MAINTAINED IN DESCENDING VALUE ORDER   *
019300* AS EACH HOLDING IS VALUED, NEVER MORE THAN 5 ROWS DEEP.       *
019400*****************************************************************
019500 77  TOP-COUNT                       PIC S9(4) COMP VALUE ZERO.
019600 01  TOP-FIVE-TABLE.
019700     05  TOP-ENTRY OCCURS 5 TIMES INDEXED BY TOP-IX.
019800         10  TOP-TICKER               PIC X(08).
019900         10  TOP-VALUE                PIC S9(13)V99.
020000         10  TOP-PCT                  PIC S9(3)V99.
020100         10  FILLER                   PIC X(01).
020200 77  WS-TOP-SUB                      PIC S9(4) COMP.
020300 01  TOP-FIVE-HOLD.
020400     05  TFH-TICKER                   PIC X(08).
020500     05  TFH-VALUE                    PIC S9(13)V99.
020600     05  TFH-PCT                      PIC S9(3)V99.
020700     05  FILLER                       PIC X(01).
020800*****************************************************************
020900* GRAND TOTALS - ACROSS ALL PORTFOLIOS ON THE RUN               *
021000*****************************************************************
021100 77  GT-PORT-COUNT                   PIC S9(7) COMP VALUE ZERO.
021200 01  GT-TOTALS.
021300     05  GT-ASSETS-VALUE             PIC S9(13)V99 VALUE ZERO.
021400     05  GT-CASH                     PIC S9(13)V99 VALUE ZERO.
021500     05  GT-TOTAL-VALUE              PIC S9(13)V99 VALUE ZERO.
021600     05  GT-TOTAL-GAIN               PIC S9(13)V99 VALUE ZERO.
021700     05  FILLER                      PIC X(01).
021800*****************************************************************
021900* TABLE VIEW OF THE FIVE TRANSACTION TYPE GRAND TOTALS, LAID    *
022000* OUT THE SAME AS TRANCNT-TOTALS-TABLE SO A PORTFOLIO'S ROW     *
022100* CAN BE ADDED IN ONE LOOP RATHER THAN FIVE SEPARATE ADDS.      *
022200*****************************************************************
022300 01  GT-TRAN-TOTALS.
022400     05  GT-TRAN-TYPE-TOTAL OCCURS 5 TIMES
022500                     INDEXED BY GT-TRAN-IX
022600                     PIC S9(13)V99 VALUE ZERO.
022700     05  FILLER                      PIC X(01).
022800 01  GT-TRAN-TYPE-NAME-TABLE.
022900     05  FILLER PIC X(10) VALUE "BUY       ".
023000     05  FILLER PIC X(10) VALUE "SELL      ".
023100     05  FILLER PIC X(10) VALUE "DEPOSIT   ".
023200     05  FILLER PIC X(10) VALUE "WITHDRAWAL".
023300     05  FILLER PIC X(10) VALUE "DIVIDEND  ".
023400 01  GT-TRAN-TYPE-NAMES REDEFINES GT-TRAN-TYPE-NAME-TABLE.
023500     05  GT-TRAN-TYPE-NAME OCCURS 5 TIMES
023600                     INDEXED BY GT-NAME-IX
023700                     PIC X(10).
023800*****************************************************************
023900* RUN COUNTERS - ALL COUNTERS AND ACCUMULATORS ARE COMP PER     *
024000* SHOP STANDARD, ZONED FIELDS ARE FOR DISPLAY/REPORT USE ONLY.  *
024100*****************************************************************
024200 01  VALPORT-COUNTERS.
024300     05  VP-PORT-READ-CTR             PIC S9(7) COMP VALUE ZERO.
024400     05  VP-ASSET-READ-CTR            PIC S9(7) COMP VALUE ZERO.
024500     05  VP-DETAIL-LINE-CTR           PIC S9(7) COMP VALUE ZERO.
024600     05  FILLER                       PIC X(01).
024700*****************************************************************
024800* LOG LINE - BUILT AND WRITTEN TO SYSOUT THE SAME WAY THE       *
024900* SHOP HAS ALWAYS LOGGED A PROCESSED RECORD, ONE LINE PER EVENT.*
025000*****************************************************************
025100 01  LOGREC.
025200     05  FILLER                      PIC X(10)
025300                 VALUE "VALPORT =>".
025400     05  LOGMSG-TEXT                 PIC X(60).
025500 01  LOGREC-ERR.
025600     05  FILLER                      PIC X(13)
025700                 VALUE "VALPORT ERR =>".
025800     05  LOG-ERR-ROUTINE             PIC X(12).
025900     05  FILLER                      PIC X(16) VALUE
026000                 " FAILED, STATUS ".
026100     05  LOG-ERR-STATUS              PIC X(02).
026200*****************************************************************
026300* RUN DATE, PICKED UP ONCE AT INITIALIZE FOR THE PAGE HEADING.  *
026400*****************************************************************
026500 01  WS-RUN-DATE.
026600     05  WS-RUN-YY                   PIC 9(02).
026700     05  WS-RUN-MM                   PIC 9(02).
026800     05  WS-RUN-DD                   PIC 9(02).
026900     05  FILLER                      PIC X(01).
027000 01  WS-RUN-DATE-EDIT.
027100     05  WS-RUN-DATE-MM              PIC 9(02).
027200     05  FILLER                      PIC X(01) VALUE "/".
027300     05  WS-RUN-DATE-DD              PIC 9(02).
027400     05  FILLER                      PIC X(01) VALUE "/".
027500     05  WS-RUN-DATE-YY              PIC 9(02).
027600*****************************************************************
027700* PAGE CONTROL FOR THE PRINTED REPORT                           *
027800*****************************************************************
027900 77  WS-LINES-PER-PAGE               PIC S9(3) COMP VALUE 55.
028000 77  WS-LINE-CTR                     PIC S9(3) COMP VALUE 99.
028100 77  WS-PAGE-CTR                     PIC S9(3) COMP VALUE ZERO.
028200*****************************************************************
028300* REPORT PRINT LINES - 132-COLUMN, ONE 01 PER LINE STYLE        *
028400*****************************************************************
028500 01  RPT-PAGE-HEAD.
028600     05  FILLER                      PIC X(01) VALUE SPACE.
028700     05  RPH-TITLE                   PIC X(50) VALUE
028800             "BILLPRO SOFTWARE SVCS - PORTFOLIO VALUATION RPT".
028900     05  FILLER                      PIC X(10) VALUE SPACES.
029000     05  FILLER                      PIC X(10) VALUE "RUN DATE:".
029100     05  RPH-RUN-DATE                PIC X(08).
029200     05  FILLER                      PIC X(12) VALUE SPACES.
029300     05  FILLER                      PIC X(05) VALUE "PAGE ".
029400     05  RPH-PAGE                    PIC ZZ9.
029500     05  FILLER                      PIC X(33) VALUE SPACES.
029600 01  RPT-COL-HEAD-1.
029700     05  FILLER                      PIC X(10) VALUE SPACES.
029800     05  FILLER                      PIC X(08) VALUE "TICKER".
029900     05  FILLER                      PIC X(22) VALUE "NAME".
030000     05  FILLER                      PIC X(08) VALUE "TYPE".
030100     05  FILLER                      PIC X(17) VALUE "QUANTITY".
030200     05  FILLER                      PIC X(12) VALUE "PRICE".
030300     05  FILLER                      PIC X(16) VALUE "VALUE".
030400     05  FILLER                      PIC X(17) VALUE "GAIN/LOSS".
030500     05  FILLER                      PIC X(09) VALUE "GAIN %".
030600     05  FILLER                      PIC X(08) VALUE "ALLOC %".
030700     05  FILLER                      PIC X(05) VALUE SPACES.
030800 01  RPT-PORT-HEAD.
030900     05  FILLER                      PIC X(01) VALUE SPACE.
031000     05  FILLER                      PIC X(11) VALUE
031100             "PORTFOLIO: ".
031200     05  RPH2-PORT-ID                PIC X(12).
031300     05  FILLER                      PIC X(02) VALUE SPACES.
031400     05  RPH2-PORT-NAME               PIC X(30).
031500     05  FILLER                      PIC X(02) VALUE SPACES.
031600     05  FILLER                      PIC X(09) VALUE "CURRENCY:".
031700     05  RPH2-CURRENCY                PIC X(03).
031800     05  FILLER                      PIC X(02) VALUE SPACES.
031900     05  FILLER                      PIC X(05) VALUE "CASH:".
032000     05  RPH2-CASH                    PIC ZZZ,ZZZ,ZZ9.99-.
032100     05  FILLER                      PIC X(40) VALUE SPACES.
032200 01  RPT-DETAIL-LINE.
032300     05  FILLER                      PIC X(01) VALUE SPACE.
032400     05  RPD-TICKER                   PIC X(08).
032500     05  FILLER                      PIC X(02) VALUE SPACES.
032600     05  RPD-NAME                     PIC X(20).
032700     05  FILLER                      PIC X(02) VALUE SPACES.
032800     05  RPD-TYPE                     PIC X(06).
032900     05  FILLER                      PIC X(02) VALUE SPACES.
033000     05  RPD-QUANTITY                 PIC ZZ,ZZZ,ZZ9.9999.
033100     05  FILLER                      PIC X(02) VALUE SPACES.
033200     05  RPD-CURRENT-PRICE            PIC ZZZ,ZZ9.99.
033300     05  FILLER                      PIC X(02) VALUE SPACES.
033400     05  RPD-TOTAL-VALUE              PIC ZZZ,ZZZ,ZZ9.99.
033500     05  FILLER                      PIC X(02) VALUE SPACES.
033600     05  RPD-GAIN-LOSS                PIC ZZZ,ZZZ,ZZ9.99-.
033700     05  FILLER                      PIC X(02) VALUE SPACES.
033800     05  RPD-GAIN-LOSS-PCT            PIC ZZ9.99-.
033900     05  FILLER                      PIC X(02) VALUE SPACES.
034000     05  RPD-ALLOC-PCT                PIC ZZ9.99.
034100     05  FILLER                      PIC X(14) VALUE SPACES.
034200 01  RPT-TOTAL-LINE.
034300     05  FILLER                      PIC X(01) VALUE SPACE.
034400     05  RPT-LABEL                    PIC X(24).
034500     05  FILLER                      PIC X(02) VALUE SPACES.
034600     05  RPT-AMOUNT                   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
034700     05  FILLER                      PIC X(02) VALUE SPACES.
034800     05  RPT-PCT                      PIC ZZ9.99-.
034900     05  FILLER                      PIC X(02) VALUE SPACES.
035000     05  RPT-COUNT                    PIC ZZZ,ZZ9.
035100     05  FILLER                      PIC X(68) VALUE SPACES.
035200 01  RPT-ALLOC-LINE.
035300     05  FILLER                      PIC X(01) VALUE SPACE.
035400     05  FILLER                      PIC X(12) VALUE
035500             "ALLOCATION: ".
035600     05  RPT-ALLOC-TYPE               PIC X(06).
035700     05  FILLER                      PIC X(02) VALUE SPACES.
035800     05  RPT-ALLOC-VALUE              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
035900     05  FILLER                      PIC X(02) VALUE SPACES.
036000     05  RPT-ALLOC-PCT2               PIC ZZ9.99.
036100     05  FILLER                      PIC X(84) VALUE SPACES.
036200 01  RPT-TOP-LINE.
036300     05  FILLER                      PIC X(01) VALUE SPACE.
036400     05  FILLER                      PIC X(10) VALUE
036500             "TOP HLDG #".
036600     05  RPT-TOP-RANK                 PIC 9.
036700     05  FILLER                      PIC X(02) VALUE SPACES.
036800     05  RPT-TOP-TICKER               PIC X(08).
036900     05  FILLER                      PIC X(02) VALUE SPACES.
037000     05  RPT-TOP-VALUE                PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037100     05  FILLER                      PIC X(02) VALUE SPACES.
037200     05  RPT-TOP-PCT                  PIC ZZ9.99.
037300     05  FILLER                      PIC X(81) VALUE SPACES.
037400 01  RPT-TRAN-LINE.
037500     05  FILLER                      PIC X(01) VALUE SPACE.
037600     05  FILLER                      PIC X(20) VALUE
037700             "TRAN TYPE:".
037800     05  RPT-TRAN-TYPE                PIC X(10).
037900     05  FILLER                      PIC X(02) VALUE SPACES.
038000     05  RPT-TRAN-AMOUNT              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038100     05  FILLER                      PIC X(80) VALUE SPACES.
038200 01  RPT-SECTION-LINE.
038300     05  FILLER                      PIC X(01) VALUE SPACE.
038400     05  RPT-SECTION-TITLE            PIC X(40).
038500     05  FILLER                      PIC X(91) VALUE SPACES.
038600 01  RPT-BLANK-LINE.
038700     05  FILLER                      PIC X(132) VALUE SPACES.
038800 PROCEDURE DIVISION.
038900*****************************************************************
039000* 0000-MAINLINE - DRIVES THE WHOLE VALUATION AND REPORT PASS.   *
039100*****************************************************************
039200 0000-VALPORT.
039300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
039400     PERFORM 2000-MAINLINE THRU 2000-EXIT
039500             UNTIL PRT-EOF.
039600     PERFORM 4300-PRINT-GRAND-TOTALS THRU 4300-EXIT.
039700     PERFORM 4400-PRINT-TRAN-TOTALS THRU 4400-EXIT.
039800     PERFORM 8000-CLOSING THRU 8000-EXIT.
039900     STOP RUN.
040000*****************************************************************
040100* 1000-INITIALIZE                                               *
040200*****************************************************************
040300 1000-INITIALIZE.
040400     OPEN INPUT PORTFOLIO-FILE.
040500     OPEN INPUT ASSET-PRICED-FILE.
040600     OPEN INPUT TRANCNT-FILE.
040700     OPEN OUTPUT ASSET-OUT-FILE.
040800     OPEN OUTPUT SUMMARY-FILE.
040900     OPEN OUTPUT REPORT-FILE.
041000     ACCEPT WS-RUN-DATE FROM DATE.
041100     MOVE WS-RUN-MM TO WS-RUN-DATE-MM.
041200     MOVE WS-RUN-DD TO WS-RUN-DATE-DD.
041300     MOVE WS-RUN-YY TO WS-RUN-DATE-YY.
041400     MOVE WS-RUN-DATE-EDIT TO RPH-RUN-DATE.
041500     MOVE "STARTED" TO LOGMSG-TEXT.
041600     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
041700     PERFORM 2900-READ-PORT THRU 2900-EXIT.
041800     PERFORM 3900-READ-ASSET THRU 3900-EXIT.
041900     PERFORM 4950-READ-TRANCNT THRU 4950-EXIT.
042000 1000-EXIT.
042100     EXIT.
042200*****************************************************************
042300* 2000-MAINLINE - ONE PORTFOLIO, CONTROL-BROKEN ON PORTFOLIO-ID.*
042400* BUFFERS AND VALUES EVERY HOLDING FIRST, THEN FINALIZES THE    *
042500* PORTFOLIO TOTALS AND PRINTS ONCE THE TOTAL IS KNOWN.          *
042600*****************************************************************
042700 2000-MAINLINE.
042800     ADD 1 TO VP-PORT-READ-CTR.
042900     MOVE PORTMS-PORTFOLIO-ID TO WS-HOLD-PORTFOLIO-ID.
043000     MOVE ZERO TO PA-COUNT.
043100     MOVE ZERO TO AT-COUNT.
043200     MOVE ZERO TO TOP-COUNT.
043300     MOVE ZERO TO PACC-ASSETS-VALUE.
043400     MOVE ZERO TO PACC-TOTAL-COST.
043500     MOVE ZERO TO PACC-ASSET-COUNT.
043600     PERFORM 2100-VALUE-ASSET THRU 2100-EXIT
043700             UNTIL ASF-EOF
043800             OR ASSETMS-PORTFOLIO-ID NOT = WS-HOLD-PORTFOLIO-ID.
043900     PERFORM 2200-PORTFOLIO-BREAK THRU 2200-EXIT.
044000     PERFORM 2900-READ-PORT THRU 2900-EXIT.
044100 2000-EXIT.
044200     EXIT.
044300*****************************************************************
044400* 2100-VALUE-ASSET - VALUE ONE HOLDING, BUFFER IT FOR THE       *
044500* SECOND PASS, AND ROLL IT INTO THE PORTFOLIO ACCUMULATORS.     *
044600*****************************************************************
044700 2100-VALUE-ASSET.
044800     ADD 1 TO VP-ASSET-READ-CTR.
044900     ADD 1 TO PACC-ASSET-COUNT.
045000     IF PA-COUNT < PA-MAX-HOLDINGS
045100         ADD 1 TO PA-COUNT
045200     ELSE
045300         MOVE "2100-VALUE-ASSET" TO LOG-ERR-ROUTINE
045400         MOVE "99" TO LOG-ERR-STATUS
045500         PERFORM 9200-LOG-ERR-LINE THRU 9200-EXIT
045600     END-IF.
045700     MOVE ASSETMS-ASSET-ID TO PA-ASSET-ID (PA-COUNT).
045800     MOVE ASSETMS-TICKER TO PA-TICKER (PA-COUNT).
045900     MOVE ASSETMS-ASSET-NAME TO PA-ASSET-NAME (PA-COUNT).
046000     MOVE ASSETMS-ASSET-TYPE TO PA-ASSET-TYPE (PA-COUNT).
046100     MOVE ASSETMS-QUANTITY TO PA-QUANTITY (PA-COUNT).
046200     MOVE ASSETMS-PURCHASE-PRICE TO PA-PURCHASE-PRICE (PA-COUNT).
046300     MOVE ASSETMS-CURRENT-PRICE TO PA-CURRENT-PRICE (PA-COUNT).
046400     MOVE ASSETMS-PURCHASE-DATE TO PA-PURCHASE-DATE (PA-COUNT).
046500     IF ASSETMS-QUANTITY = ZERO OR ASSETMS-CURRENT-PRICE = ZERO
046600         MOVE ZERO TO PA-TOTAL-VALUE (PA-COUNT)
046700     ELSE
046800         COMPUTE PA-TOTAL-VALUE (PA-COUNT) =
046900                 ASSETMS-QUANTITY * ASSETMS-CURRENT-PRICE
047000     END-IF.
047100     IF ASSETMS-QUANTITY = ZERO OR ASSETMS-CURRENT-PRICE = ZERO
047200         OR ASSETMS-PURCHASE-PRICE = ZERO
047300         MOVE ZERO TO PA-GAIN-LOSS (PA-COUNT)
047400     ELSE
047500         COMPUTE PA-GAIN-LOSS (PA-COUNT) =
047600                 (ASSETMS-QUANTITY * ASSETMS-CURRENT-PRICE)
047700                 - (ASSETMS-QUANTITY * ASSETMS-PURCHASE-PRICE)
047800     END-IF.
047900     IF ASSETMS-PURCHASE-PRICE > ZERO
048000         AND ASSETMS-CURRENT-PRICE NOT = ZERO
048100         COMPUTE VP-RATIO ROUNDED =
048200                 (ASSETMS-CURRENT-PRICE - ASSETMS-PURCHASE-PRICE)
048300                 / ASSETMS-PURCHASE-PRICE
048400         COMPUTE PA-GAIN-LOSS-PCT (PA-COUNT) = VP-RATIO * 100
048500     ELSE
048600         MOVE ZERO TO PA-GAIN-LOSS-PCT (PA-COUNT)
048700     END-IF.
048800     ADD PA-TOTAL-VALUE (PA-COUNT) TO PACC-ASSETS-VALUE.
048900     IF ASSETMS-PURCHASE-PRICE > ZERO
049000         COMPUTE VP-COST-AMT =
049100                 ASSETMS-QUANTITY * ASSETMS-PURCHASE-PRICE
049200         ADD VP-COST-AMT TO PACC-TOTAL-COST
049300     END-IF.
049400     PERFORM 2110-ACCUM-ALLOC-TYPE THRU 2110-EXIT.
049500     PERFORM 2120-UPDATE-TOP-FIVE THRU 2120-EXIT.
049600     PERFORM 3900-READ-ASSET THRU 3900-EXIT.
049700 2100-EXIT.
049800     EXIT.
049900*****************************************************************
050000* 2110-ACCUM-ALLOC-TYPE - LOOKUP-OR-INSERT THE HOLDING'S ASSET  *
050100* TYPE IN THE SMALL ALLOCATION TABLE (LINEAR - AT MOST 6 ROWS). *
050200*****************************************************************
050300 2110-ACCUM-ALLOC-TYPE.
050400     MOVE "N" TO WS-AT-FOUND-SW.
050500     MOVE 1 TO AT-IX.
050600     PERFORM 2111-SCAN-ONE-TYPE THRU 2111-EXIT
050700             UNTIL AT-IX > AT-COUNT
050800             OR WS-AT-FOUND.
050900     IF WS-AT-FOUND
051000         ADD PA-TOTAL-VALUE (PA-COUNT) TO AT-VALUE (AT-IX)
051100     ELSE
051200         IF AT-COUNT < AT-MAX-TYPES
051300             ADD 1 TO AT-COUNT
051400             MOVE ASSETMS-ASSET-TYPE TO AT-TYPE (AT-COUNT)
051500             MOVE PA-TOTAL-VALUE (PA-COUNT)
051600                 TO AT-VALUE (AT-COUNT)
051700         END-IF
051800     END-IF.
051900 2110-EXIT.
052000     EXIT.
052100*****************************************************************
052200* 2111-SCAN-ONE-TYPE                                            *
052300*****************************************************************
052400 2111-SCAN-ONE-TYPE.
052500     IF AT-TYPE (AT-IX) = ASSETMS-ASSET-TYPE
052600         SET WS-AT-FOUND TO TRUE
052700     ELSE
052800         SET AT-IX UP BY 1
052900     END-IF.
053000 2111-EXIT.
053100     EXIT.
053200*****************************************************************
053300* 2120-UPDATE-TOP-FIVE - KEEP THE TOP-COUNT HIGHEST-VALUE       *
053400* HOLDINGS SEEN SO FAR, DESCENDING, AT MOST 5 DEEP.             *
053500*****************************************************************
053600 2120-UPDATE-TOP-FIVE.
053700     IF TOP-COUNT < 5
053800         ADD 1 TO TOP-COUNT
053900         MOVE ASSETMS-TICKER TO TOP-TICKER (TOP-COUNT)
054000         MOVE PA-TOTAL-VALUE (PA-COUNT) TO TOP-VALUE (TOP-COUNT)
054100         MOVE 1 TO WS-TOP-SUB
054200         PERFORM 2121-BUBBLE-UP THRU 2121-EXIT
054300                 UNTIL WS-TOP-SUB >= TOP-COUNT
054400     ELSE
054500         IF PA-TOTAL-VALUE (PA-COUNT) > TOP-VALUE (5)
054600             MOVE ASSETMS-TICKER TO TOP-TICKER (5)
054700             MOVE PA-TOTAL-VALUE (PA-COUNT) TO TOP-VALUE (5)
054800             MOVE 1 TO WS-TOP-SUB
054900             PERFORM 2121-BUBBLE-UP THRU 2121-EXIT
055000                     UNTIL WS-TOP-SUB >= 5
055100         END-IF
055200     END-IF.
055300 2120-EXIT.
055400     EXIT.
055500*****************************************************************
055600* 2121-BUBBLE-UP - ONE SWAP PASS OF THE JUST-ADDED ENTRY UP     *
055700* THROUGH THE TABLE UNTIL IT SITS IN DESCENDING VALUE ORDER.    *
055800*****************************************************************
055900 2121-BUBBLE-UP.
056000     IF TOP-VALUE (WS-TOP-SUB + 1) > TOP-VALUE (WS-TOP-SUB)
056100         MOVE TOP-ENTRY (WS-TOP-SUB) TO TOP-FIVE-HOLD
056200         MOVE TOP-ENTRY (WS-TOP-SUB + 1)
056300             TO TOP-ENTRY (WS-TOP-SUB)
056400         MOVE TOP-FIVE-HOLD TO TOP-ENTRY (WS-TOP-SUB + 1)
056500         ADD 1 TO WS-TOP-SUB
056600     ELSE
056700         MOVE TOP-COUNT TO WS-TOP-SUB
056800     END-IF.
056900 2121-EXIT.
057000     EXIT.
057100*****************************************************************
057200* 2200-PORTFOLIO-BREAK - FINALIZE THE PORTFOLIO NOW THAT ITS    *
057300* TOTAL IS KNOWN, PRINT IT AND WRITE THE OUTPUT RECORDS.        *
057400*****************************************************************
057500 2200-PORTFOLIO-BREAK.
057600     ADD 1 TO GT-PORT-COUNT.
057700     COMPUTE PACC-TOTAL-VALUE =
057800             PORTMS-CASH-BALANCE + PACC-ASSETS-VALUE.
057900     COMPUTE PACC-TOTAL-GAIN =
058000             PACC-ASSETS-VALUE - PACC-TOTAL-COST.
058100     IF PACC-TOTAL-COST > ZERO
058200         COMPUTE VP-RATIO ROUNDED =
058300                 PACC-TOTAL-GAIN / PACC-TOTAL-COST
058400         COMPUTE PACC-TOTAL-GAIN-PCT = VP-RATIO * 100
058500     ELSE
058600         MOVE ZERO TO PACC-TOTAL-GAIN-PCT
058700     END-IF.
058800     PERFORM 2210-SYNC-TRANCNT THRU 2210-EXIT.
058900     PERFORM 2300-ALLOCATION THRU 2300-EXIT.
059000     PERFORM 2400-TOP-FIVE THRU 2400-EXIT.
059100     PERFORM 2500-VALUE-OUTPUT-LOOP THRU 2500-EXIT.
059200     PERFORM 2600-WRITE-SUMMARY THRU 2600-EXIT.
059300     PERFORM 4000-PRINT-PORTFOLIO THRU 4000-EXIT.
059400     PERFORM 4200-PRINT-TOTALS THRU 4200-EXIT.
059500     ADD PACC-ASSETS-VALUE TO GT-ASSETS-VALUE.
059600     ADD PORTMS-CASH-BALANCE TO GT-CASH.
059700     ADD PACC-TOTAL-VALUE TO GT-TOTAL-VALUE.
059800     ADD PACC-TOTAL-GAIN TO GT-TOTAL-GAIN.
059900 2200-EXIT.
060000     EXIT.
060100*****************************************************************
060200* 2210-SYNC-TRANCNT - ADVANCE THE TRANCNT FILE UP TO THE        *
060300* CURRENT PORTFOLIO, PICK UP ITS COUNT/TOTALS IF PRESENT.       *
060400*****************************************************************
060500 2210-SYNC-TRANCNT.
060600     PERFORM 2211-ADVANCE-TRANCNT THRU 2211-EXIT
060700             UNTIL TCF-EOF
060800             OR TRANCNT-PORTFOLIO-ID NOT < WS-HOLD-PORTFOLIO-ID.
060900     IF NOT TCF-EOF
061000         AND TRANCNT-PORTFOLIO-ID = WS-HOLD-PORTFOLIO-ID
061100         MOVE TRANCNT-TRAN-COUNT TO PACC-TRAN-COUNT
061200         MOVE 1 TO GT-TRAN-IX
061300         PERFORM 2212-ADD-TRAN-TYPE THRU 2212-EXIT
061400                 UNTIL GT-TRAN-IX > 5
061500         PERFORM 4950-READ-TRANCNT THRU 4950-EXIT
061600     ELSE
061700         MOVE ZERO TO PACC-TRAN-COUNT
061800     END-IF.
061900 2210-EXIT.
062000     EXIT.
062100*****************************************************************
062200* 2211-ADVANCE-TRANCNT                                          *
062300*****************************************************************
062400 2211-ADVANCE-TRANCNT.
062500     PERFORM 4950-READ-TRANCNT THRU 4950-EXIT.
062600 2211-EXIT.
062700     EXIT.
062800*****************************************************************
062900* 2212-ADD-TRAN-TYPE - ROLL ONE OF THE FIVE PER-TYPE TOTALS     *
063000* INTO THE RUN'S GRAND TOTAL TABLE.                             *
063100*****************************************************************
063200 2212-ADD-TRAN-TYPE.
063300     ADD TRANCNT-TYPE-TOTAL (GT-TRAN-IX)
063400         TO GT-TRAN-TYPE-TOTAL (GT-TRAN-IX).
063500     SET GT-TRAN-IX UP BY 1.
063600 2212-EXIT.
063700     EXIT.
063800*****************************************************************
063900* 2300-ALLOCATION - PERCENTAGE EACH ALLOCATION ROW AGAINST THE  *
064000* PORTFOLIO TOTAL, THEN ADD THE CASH ROW WHEN THERE IS CASH.    *
064100*****************************************************************
064200 2300-ALLOCATION.
064300     MOVE 1 TO AT-IX.
064400     PERFORM 2310-PCT-ONE-TYPE THRU 2310-EXIT
064500             UNTIL AT-IX > AT-COUNT.
064600     IF PORTMS-CASH-BALANCE > ZERO
064700         AND AT-COUNT < AT-MAX-TYPES
064800         ADD 1 TO AT-COUNT
064900         MOVE "CASH  " TO AT-TYPE (AT-COUNT)
065000         MOVE PORTMS-CASH-BALANCE TO AT-VALUE (AT-COUNT)
065100         IF PACC-TOTAL-VALUE > ZERO
065200             COMPUTE VP-RATIO ROUNDED =
065300                     PORTMS-CASH-BALANCE / PACC-TOTAL-VALUE
065400             COMPUTE AT-PCT (AT-COUNT) = VP-RATIO * 100
065500         ELSE
065600             MOVE ZERO TO AT-PCT (AT-COUNT)
065700         END-IF
065800     END-IF.
065900 2300-EXIT.
066000     EXIT.
066100*****************************************************************
066200* 2310-PCT-ONE-TYPE                                             *
066300*****************************************************************
066400 2310-PCT-ONE-TYPE.
066500     IF PACC-TOTAL-VALUE > ZERO
066600         COMPUTE VP-RATIO ROUNDED =
066700                 AT-VALUE (AT-IX) / PACC-TOTAL-VALUE
066800         COMPUTE AT-PCT (AT-IX) = VP-RATIO * 100
066900     ELSE
067000         MOVE ZERO TO AT-PCT (AT-IX)
067100     END-IF.
067200     SET AT-IX UP BY 1.
067300 2310-EXIT.
067400     EXIT.
067500*****************************************************************
067600* 2400-TOP-FIVE - PERCENTAGE THE TOP-5 HOLDINGS AGAINST THE     *
067700* PORTFOLIO TOTAL, NOW THAT IT IS KNOWN.                        *
067800*****************************************************************
067900 2400-TOP-FIVE.
068000     MOVE 1 TO TOP-IX.
068100     PERFORM 2410-PCT-ONE-TOP THRU 2410-EXIT
068200             UNTIL TOP-IX > TOP-COUNT.
068300 2400-EXIT.
068400     EXIT.
068500*****************************************************************
068600* 2410-PCT-ONE-TOP                                              *
068700*****************************************************************
068800 2410-PCT-ONE-TOP.
068900     IF PACC-TOTAL-VALUE > ZERO
069000         COMPUTE VP-RATIO ROUNDED =
069100                 TOP-VALUE (TOP-IX) / PACC-TOTAL-VALUE
069200         COMPUTE TOP-PCT (TOP-IX) = VP-RATIO * 100
069300     ELSE
069400         MOVE ZERO TO TOP-PCT (TOP-IX)
069500     END-IF.
069600     SET TOP-IX UP BY 1.
069700 2410-EXIT.
069800     EXIT.
069900*****************************************************************
070000* 2500-VALUE-OUTPUT-LOOP - SECOND PASS OVER THE BUFFERED        *
070100* HOLDINGS: ALLOCATION-PCT, ASSET-OUT-FILE ROW, DETAIL LINE.    *
070200*****************************************************************
070300 2500-VALUE-OUTPUT-LOOP.
070400     MOVE 1 TO PA-IX.
070500     PERFORM 2510-VALUE-OUTPUT-ONE THRU 2510-EXIT
070600             UNTIL PA-IX > PA-COUNT.
070700 2500-EXIT.
070800     EXIT.
070900*****************************************************************
071000* 2510-VALUE-OUTPUT-ONE                                         *
071100*****************************************************************
071200 2510-VALUE-OUTPUT-ONE.
071300     IF PACC-TOTAL-VALUE > ZERO
071400         COMPUTE VP-RATIO ROUNDED =
071500                 PA-TOTAL-VALUE (PA-IX) / PACC-TOTAL-VALUE
071600         COMPUTE PA-ALLOC-PCT (PA-IX) = VP-RATIO * 100
071700     ELSE
071800         MOVE ZERO TO PA-ALLOC-PCT (PA-IX)
071900     END-IF.
072000     MOVE PA-ASSET-ID (PA-IX) TO ASSETMS-OUT-ASSET-ID.
072100     MOVE WS-HOLD-PORTFOLIO-ID TO ASSETMS-OUT-PORTFOLIO-ID.
072200     MOVE PA-TICKER (PA-IX) TO ASSETMS-OUT-TICKER.
072300     MOVE PA-ASSET-NAME (PA-IX) TO ASSETMS-OUT-ASSET-NAME.
072400     MOVE PA-ASSET-TYPE (PA-IX) TO ASSETMS-OUT-ASSET-TYPE.
072500     MOVE PA-QUANTITY (PA-IX) TO ASSETMS-OUT-QUANTITY.
072600     MOVE PA-PURCHASE-PRICE (PA-IX) TO ASSETMS-OUT-PURCH-PRICE.
072700     MOVE PA-CURRENT-PRICE (PA-IX) TO ASSETMS-OUT-CURR-PRICE.
072800     MOVE PA-PURCHASE-DATE (PA-IX) TO ASSETMS-OUT-PURCH-DATE.
072900     MOVE PA-TOTAL-VALUE (PA-IX) TO ASSETMS-OUT-TOTAL-VALUE.
073000     MOVE PA-GAIN-LOSS (PA-IX) TO ASSETMS-OUT-GAIN-LOSS.
073100     MOVE PA-GAIN-LOSS-PCT (PA-IX) TO ASSETMS-OUT-GAIN-LOSS-PCT.
073200     MOVE PA-ALLOC-PCT (PA-IX) TO ASSETMS-OUT-ALLOC-PCT.
073300     MOVE ASSETMS-OUT-REC TO ASSET-OUT-FILE-REC.
073400     WRITE ASSET-OUT-FILE-REC.
073500     IF NOT AOF-OK
073600         MOVE "WRITE ASSETOUT" TO LOG-ERR-ROUTINE
073700         MOVE AOF-STATUS TO LOG-ERR-STATUS
073800         PERFORM 9200-LOG-ERR-LINE THRU 9200-EXIT
073900     END-IF.
074000     PERFORM 4100-PRINT-DETAIL THRU 4100-EXIT.
074100     SET PA-IX UP BY 1.
074200 2510-EXIT.
074300     EXIT.
074400*****************************************************************
074500* 2600-WRITE-SUMMARY - BUILD AND WRITE THE PORTFOLIO'S SUMMARY  *
074600* ROW, ALLOCATION TABLE AND TOP-5 TABLE INCLUDED.               *
074700*****************************************************************
074800 2600-WRITE-SUMMARY.
074900     MOVE WS-HOLD-PORTFOLIO-ID TO SUMMMS-PORTFOLIO-ID.
075000     MOVE PORTMS-PORTFOLIO-NAME TO SUMMMS-PORTFOLIO-NAME.
075100     MOVE PACC-TOTAL-VALUE TO SUMMMS-TOTAL-VALUE.
075200     MOVE PORTMS-CASH-BALANCE TO SUMMMS-CASH-BALANCE.
075300     MOVE PACC-ASSETS-VALUE TO SUMMMS-ASSETS-VALUE.
075400     MOVE PACC-TOTAL-COST TO SUMMMS-TOTAL-COST.
075500     MOVE PACC-TOTAL-GAIN TO SUMMMS-TOTAL-GAIN.
075600     MOVE PACC-TOTAL-GAIN-PCT TO SUMMMS-TOTAL-GAIN-PCT.
075700     MOVE PACC-ASSET-COUNT TO SUMMMS-ASSET-COUNT.
075800     MOVE PACC-TRAN-COUNT TO SUMMMS-TRANSACTION-COUNT.
075900     MOVE AT-COUNT TO SUMMMS-ALLOC-COUNT.
076000     MOVE 1 TO AT-IX SUMMMS-ALLOC-IX.
076100     PERFORM 2610-MOVE-ONE-ALLOC THRU 2610-EXIT
076200             UNTIL AT-IX > AT-COUNT.
076300     MOVE TOP-COUNT TO SUMMMS-TOP-COUNT.
076400     MOVE 1 TO TOP-IX SUMMMS-TOP-IX.
076500     PERFORM 2620-MOVE-ONE-TOP THRU 2620-EXIT
076600             UNTIL TOP-IX > TOP-COUNT.
076700     MOVE SUMMMS-REC TO SUMMARY-FILE-REC.
076800     WRITE SUMMARY-FILE-REC.
076900     IF NOT SUF-OK
077000         MOVE "WRITE SUMMOUT" TO LOG-ERR-ROUTINE
077100         MOVE SUF-STATUS TO LOG-ERR-STATUS
077200         PERFORM 9200-LOG-ERR-LINE THRU 9200-EXIT
077300     END-IF.
077400 2600-EXIT.
077500     EXIT.
077600*****************************************************************
077700* 2610-MOVE-ONE-ALLOC                                           *
077800*****************************************************************
077900 2610-MOVE-ONE-ALLOC.
078000     MOVE AT-TYPE (AT-IX) TO SUMMMS-ALLOC-TYPE (SUMMMS-ALLOC-IX).
078100     MOVE AT-VALUE (AT-IX)
078200         TO SUMMMS-ALLOC-VALUE (SUMMMS-ALLOC-IX).
078300     MOVE AT-PCT (AT-IX) TO SUMMMS-ALLOC-PCT (SUMMMS-ALLOC-IX).
078400     SET AT-IX UP BY 1.
078500     SET SUMMMS-ALLOC-IX UP BY 1.
078600 2610-EXIT.
078700     EXIT.
078800*****************************************************************
078900* 2620-MOVE-ONE-TOP                                             *
079000*****************************************************************
079100 2620-MOVE-ONE-TOP.
079200     MOVE TOP-TICKER (TOP-IX)
079300         TO SUMMMS-TOP-TICKER (SUMMMS-TOP-IX).
079400     MOVE TOP-VALUE (TOP-IX) TO SUMMMS-TOP-VALUE (SUMMMS-TOP-IX).
079500     MOVE TOP-PCT (TOP-IX)
079600         TO SUMMMS-TOP-ALLOC-PCT (SUMMMS-TOP-IX).
079700     SET TOP-IX UP BY 1.
079800     SET SUMMMS-TOP-IX UP BY 1.
079900 2620-EXIT.
080000     EXIT.
080100*****************************************************************
080200* 2900-READ-PORT                                                *
080300*****************************************************************
080400 2900-READ-PORT.
080500     READ PORTFOLIO-FILE
080600         AT END
080700             SET PRT-EOF TO TRUE.
080800 2900-EXIT.
080900     EXIT.
081000*****************************************************************
081100* 3900-READ-ASSET                                               *
081200*****************************************************************
081300 3900-READ-ASSET.
081400     READ ASSET-PRICED-FILE INTO ASSETMS-REC
081500         AT END
081600             SET ASF-EOF TO TRUE
081700             MOVE HIGH-VALUES TO ASSETMS-PORTFOLIO-ID.
081800 3900-EXIT.
081900     EXIT.
082000*****************************************************************
082100* 4000-PRINT-PORTFOLIO - PAGE HEADING (IF NEEDED) THEN THE      *
082200* PORTFOLIO HEADING LINE FOR THE CONTROL BREAK.                 *
082300*****************************************************************
082400 4000-PRINT-PORTFOLIO.
082500     IF WS-LINE-CTR > WS-LINES-PER-PAGE
082600         PERFORM 4900-PRINT-HEADING THRU 4900-EXIT
082700     END-IF.
082800     MOVE WS-HOLD-PORTFOLIO-ID TO RPH2-PORT-ID.
082900     MOVE PORTMS-PORTFOLIO-NAME TO RPH2-PORT-NAME.
083000     MOVE PORTMS-BASE-CURRENCY TO RPH2-CURRENCY.
083100     MOVE PORTMS-CASH-BALANCE TO RPH2-CASH.
083200     WRITE REPORT-REC FROM RPT-PORT-HEAD
083300         AFTER ADVANCING 2 LINES.
083400     ADD 2 TO WS-LINE-CTR.
083500 4000-EXIT.
083600     EXIT.
083700*****************************************************************
083800* 4100-PRINT-DETAIL - ONE HOLDING DETAIL LINE.                  *
083900*****************************************************************
084000 4100-PRINT-DETAIL.
084100     IF WS-LINE-CTR > WS-LINES-PER-PAGE
084200         PERFORM 4900-PRINT-HEADING THRU 4900-EXIT
084300     END-IF.
084400     ADD 1 TO VP-DETAIL-LINE-CTR.
084500     MOVE PA-TICKER (PA-IX) TO RPD-TICKER.
084600     MOVE PA-ASSET-NAME (PA-IX) TO RPD-NAME.
084700     MOVE PA-ASSET-TYPE (PA-IX) TO RPD-TYPE.
084800     MOVE PA-QUANTITY (PA-IX) TO RPD-QUANTITY.
084900     MOVE PA-CURRENT-PRICE (PA-IX) TO RPD-CURRENT-PRICE.
085000     MOVE PA-TOTAL-VALUE (PA-IX) TO RPD-TOTAL-VALUE.
085100     MOVE PA-GAIN-LOSS (PA-IX) TO RPD-GAIN-LOSS.
085200     MOVE PA-GAIN-LOSS-PCT (PA-IX) TO RPD-GAIN-LOSS-PCT.
085300     MOVE PA-ALLOC-PCT (PA-IX) TO RPD-ALLOC-PCT.
085400     WRITE REPORT-REC FROM RPT-DETAIL-LINE
085500         AFTER ADVANCING 1 LINE.
085600     ADD 1 TO WS-LINE-CTR.
085700 4100-EXIT.
085800     EXIT.
085900*****************************************************************
086000* 4200-PRINT-TOTALS - PORTFOLIO TOTAL LINES, ALLOCATION LINES,  *
086100* THEN THE TOP-5 LINES, FOR THE PORTFOLIO JUST BROKEN.          *
086200*****************************************************************
086300 4200-PRINT-TOTALS.
086400     MOVE "ASSETS VALUE" TO RPT-LABEL.
086500     MOVE PACC-ASSETS-VALUE TO RPT-AMOUNT.
086600     MOVE ZERO TO RPT-PCT.
086700     MOVE ZERO TO RPT-COUNT.
086800     WRITE REPORT-REC FROM RPT-TOTAL-LINE
086900         AFTER ADVANCING 2 LINES.
087000     MOVE "CASH BALANCE" TO RPT-LABEL.
087100     MOVE PORTMS-CASH-BALANCE TO RPT-AMOUNT.
087200     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
087300     MOVE "TOTAL VALUE" TO RPT-LABEL.
087400     MOVE PACC-TOTAL-VALUE TO RPT-AMOUNT.
087500     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
087600     MOVE "TOTAL COST" TO RPT-LABEL.
087700     MOVE PACC-TOTAL-COST TO RPT-AMOUNT.
087800     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
087900     MOVE "TOTAL GAIN" TO RPT-LABEL.
088000     MOVE PACC-TOTAL-GAIN TO RPT-AMOUNT.
088100     MOVE PACC-TOTAL-GAIN-PCT TO RPT-PCT.
088200     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
088300     MOVE "ASSET COUNT" TO RPT-LABEL.
088400     MOVE ZERO TO RPT-AMOUNT RPT-PCT.
088500     MOVE PACC-ASSET-COUNT TO RPT-COUNT.
088600     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
088700     MOVE "TRANSACTION COUNT" TO RPT-LABEL.
088800     MOVE PACC-TRAN-COUNT TO RPT-COUNT.
088900     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
089000     ADD 7 TO WS-LINE-CTR.
089100     MOVE 1 TO AT-IX.
089200     PERFORM 4210-PRINT-ONE-ALLOC THRU 4210-EXIT
089300             UNTIL AT-IX > AT-COUNT.
089400     MOVE 1 TO TOP-IX.
089500     PERFORM 4220-PRINT-ONE-TOP THRU 4220-EXIT
089600             UNTIL TOP-IX > TOP-COUNT.
089700 4200-EXIT.
089800     EXIT.
089900*****************************************************************
090000* 4210-PRINT-ONE-ALLOC                                          *
090100*****************************************************************
090200 4210-PRINT-ONE-ALLOC.
090300     IF WS-LINE-CTR > WS-LINES-PER-PAGE
090400         PERFORM 4900-PRINT-HEADING THRU 4900-EXIT
090500     END-IF.
090600     MOVE AT-TYPE (AT-IX) TO RPT-ALLOC-TYPE.
090700     MOVE AT-VALUE (AT-IX) TO RPT-ALLOC-VALUE.
090800     MOVE AT-PCT (AT-IX) TO RPT-ALLOC-PCT2.
090900     WRITE REPORT-REC FROM RPT-ALLOC-LINE AFTER ADVANCING 1 LINE.
091000     ADD 1 TO WS-LINE-CTR.
091100     SET AT-IX UP BY 1.
091200 4210-EXIT.
091300     EXIT.
091400*****************************************************************
091500* 4220-PRINT-ONE-TOP                                            *
091600*****************************************************************
091700 4220-PRINT-ONE-TOP.
091800     IF WS-LINE-CTR > WS-LINES-PER-PAGE
091900         PERFORM 4900-PRINT-HEADING THRU 4900-EXIT
092000     END-IF.
092100     MOVE TOP-IX TO RPT-TOP-RANK.
092200     MOVE TOP-TICKER (TOP-IX) TO RPT-TOP-TICKER.
092300     MOVE TOP-VALUE (TOP-IX) TO RPT-TOP-VALUE.
092400     MOVE TOP-PCT (TOP-IX) TO RPT-TOP-PCT.
092500     WRITE REPORT-REC FROM RPT-TOP-LINE AFTER ADVANCING 1 LINE.
092600     ADD 1 TO WS-LINE-CTR.
092700     SET TOP-IX UP BY 1.
092800 4220-EXIT.
092900     EXIT.
093000*****************************************************************
093100* 4300-PRINT-GRAND-TOTALS - PORTFOLIO COUNT AND GRAND TOTALS    *
093200* ACROSS THE WHOLE RUN, AT THE END OF THE REPORT.               *
093300*****************************************************************
093400 4300-PRINT-GRAND-TOTALS.
093500     WRITE REPORT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
093600     MOVE "GRAND TOTALS" TO RPT-SECTION-TITLE.
093700     WRITE REPORT-REC FROM RPT-SECTION-LINE
093800         AFTER ADVANCING 2 LINES.
093900     MOVE "PORTFOLIO COUNT" TO RPT-LABEL.
094000     MOVE ZERO TO RPT-AMOUNT RPT-PCT.
094100     MOVE GT-PORT-COUNT TO RPT-COUNT.
094200     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
094300     MOVE "TOTAL ASSETS VALUE" TO RPT-LABEL.
094400     MOVE ZERO TO RPT-COUNT.
094500     MOVE GT-ASSETS-VALUE TO RPT-AMOUNT.
094600     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
094700     MOVE "TOTAL CASH" TO RPT-LABEL.
094800     MOVE GT-CASH TO RPT-AMOUNT.
094900     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
095000     MOVE "TOTAL VALUE" TO RPT-LABEL.
095100     MOVE GT-TOTAL-VALUE TO RPT-AMOUNT.
095200     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
095300     MOVE "TOTAL GAIN" TO RPT-LABEL.
095400     MOVE GT-TOTAL-GAIN TO RPT-AMOUNT.
095500     WRITE REPORT-REC FROM RPT-TOTAL-LINE AFTER ADVANCING 1 LINE.
095600     ADD 7 TO WS-LINE-CTR.
095700 4300-EXIT.
095800     EXIT.
095900*****************************************************************
096000* 4400-PRINT-TRAN-TOTALS - TRANSACTION ACTIVITY BY TYPE, ADDED  *
096100* PER FINANCE REQUEST AFTER THE MANDATED GRAND TOTALS (TKT      *
096200* 6690) - NOT IN PLACE OF THEM.                                 *
096300*****************************************************************
096400 4400-PRINT-TRAN-TOTALS.
096500     WRITE REPORT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
096600     MOVE "TRANSACTION ACTIVITY BY TYPE" TO RPT-SECTION-TITLE.
096700     WRITE REPORT-REC FROM RPT-SECTION-LINE
096800         AFTER ADVANCING 2 LINES.
096900     MOVE 1 TO GT-TRAN-IX GT-NAME-IX.
097000     PERFORM 4410-PRINT-ONE-TRAN-TYPE THRU 4410-EXIT
097100             UNTIL GT-TRAN-IX > 5.
097200 4400-EXIT.
097300     EXIT.
097400*****************************************************************
097500* 4410-PRINT-ONE-TRAN-TYPE                                      *
097600*****************************************************************
097700 4410-PRINT-ONE-TRAN-TYPE.
097800     MOVE GT-TRAN-TYPE-NAME (GT-NAME-IX) TO RPT-TRAN-TYPE.
097900     MOVE GT-TRAN-TYPE-TOTAL (GT-TRAN-IX) TO RPT-TRAN-AMOUNT.
098000     WRITE REPORT-REC FROM RPT-TRAN-LINE AFTER ADVANCING 1 LINE.
098100     SET GT-TRAN-IX UP BY 1.
098200     SET GT-NAME-IX UP BY 1.
098300 4410-EXIT.
098400     EXIT.
098500*****************************************************************
098600* 4900-PRINT-HEADING - PAGE BREAK: NEW PAGE, TITLE LINE, COLUMN *
098700* HEADINGS.                                                     *
098800*****************************************************************
098900 4900-PRINT-HEADING.
099000     ADD 1 TO WS-PAGE-CTR.
099100     MOVE WS-PAGE-CTR TO RPH-PAGE.
099200     WRITE REPORT-REC FROM RPT-PAGE-HEAD AFTER ADVANCING PAGE.
099300     WRITE REPORT-REC FROM RPT-COL-HEAD-1
099400         AFTER ADVANCING 2 LINES.
099500     WRITE REPORT-REC FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
099600     MOVE 4 TO WS-LINE-CTR.
099700 4900-EXIT.
099800     EXIT.
099900*****************************************************************
100000* 4950-READ-TRANCNT (NUMBERED AS THE OTHER FILE READS IN THE    *
100100* 2900/3900/4950 FAMILY - ONE PER INPUT FILE).                  *
100200*****************************************************************
100300 4950-READ-TRANCNT.
100400     READ TRANCNT-FILE
100500         AT END
100600             SET TCF-EOF TO TRUE
100700             MOVE HIGH-VALUES TO TRANCNT-PORTFOLIO-ID.
100800 4950-EXIT.
100900     EXIT.
101000*****************************************************************
101100* 8000-CLOSING                                                  *
101200*****************************************************************
101300 8000-CLOSING.
101400     CLOSE PORTFOLIO-FILE.
101500     CLOSE ASSET-PRICED-FILE.
101600     CLOSE TRANCNT-FILE.
101700     CLOSE ASSET-OUT-FILE.
101800     CLOSE SUMMARY-FILE.
101900     CLOSE REPORT-FILE.
102000     DISPLAY "VALPORT PORTFOLIOS " VP-PORT-READ-CTR
102100             " ASSETS " VP-ASSET-READ-CTR
102200             " DETAIL-LINES " VP-DETAIL-LINE-CTR.
102300     MOVE "ENDED" TO LOGMSG-TEXT.
102400     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
102500 8000-EXIT.
102600     EXIT.
102700*****************************************************************
102800* 9000-LOG-LINE / 9200 - SYSOUT AUDIT TRAIL, SAME ONE-LINE-PER- *
102900* EVENT HABIT THE ONLINE SERVICES ALWAYS USED.                  *
103000*****************************************************************
103100 9000-LOG-LINE.
103200     DISPLAY LOGREC.
103300 9000-EXIT.
103400     EXIT.
103500 9200-LOG-ERR-LINE.
103600     DISPLAY LOGREC-ERR.
103700 9200-EXIT.
103800     EXIT.
