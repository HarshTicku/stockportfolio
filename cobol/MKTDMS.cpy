000100*****************************************************************
000200* MKTDMS  -  MARKET DATA (DAILY PRICE) RECORD LAYOUT            *
000300* ONE ROW PER TICKER PER TRADING DATE.  103-BYTE LINE SEQ.      *
000400* MAINTENANCE:                                                  *
000500*   06/02/95 RJT  ORIGINAL LAYOUT FOR OVERNIGHT PRICE FEED      *
000600*   09/22/98 KLM  Y2K - PRICE-DATE ALREADY CCYYMMDD, NO CHANGE  *
000700*****************************************************************
000800 01  MKTDMS-REC.
000900    05  MKTDMS-TICKER               PIC X(08).
001000    05  MKTDMS-PRICE-DATE           PIC 9(08).
001100    05  MKTDMS-PRICE-DATE-R REDEFINES MKTDMS-PRICE-DATE.
001200        10  MKTDMS-PRICE-DATE-CC    PIC 9(02).
001300        10  MKTDMS-PRICE-DATE-YY    PIC 9(02).
001400        10  MKTDMS-PRICE-DATE-MM    PIC 9(02).
001500        10  MKTDMS-PRICE-DATE-DD    PIC 9(02).
001600    05  MKTDMS-OPEN-PRICE           PIC S9(13)V99.
001700    05  MKTDMS-HIGH-PRICE           PIC S9(13)V99.
001800    05  MKTDMS-LOW-PRICE            PIC S9(13)V99.
001900    05  MKTDMS-CLOSE-PRICE          PIC S9(13)V99.
002000    05  MKTDMS-VOLUME               PIC 9(12).
002100    05  FILLER                      PIC X(15).
