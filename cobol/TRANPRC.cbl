000100*	(c) 1994,2003 BILLPRO SOFTWARE SERVICES.  ALL RIGHTS RESERVED.
000200*
000300*	THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000400*	BILLPRO SOFTWARE SERVICES - PORTFOLIO SYSTEMS GROUP.
000500*	THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY
000600*	ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800* #ident "@(#) prtfsys/batch/TRANPRC.cbl $Revision: 1.6 $"
000900* sccsid "@(#) prtfsys/batch/TRANPRC.cbl $Revision: 1.6 $"
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    TRANPRC.
001300 AUTHOR.        R J TREMBLAY.
001400 INSTALLATION.  BILLPRO SOFTWARE SVCS - PORTFOLIO SYSTEMS GROUP.
001500 DATE-WRITTEN.  06/09/95.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE ONLY.
001800*****************************************************************
001900* TRANPRC - TRANSACTION LEDGER PROCESSING                       *
002000*                                                               *
002100* STEP 4 OF THE NIGHTLY VALUATION RUN.  EDITS THE TRANSACTION   *
002200* LEDGER, DEFAULTS CURRENCY/STATUS, DERIVES UNIT PRICE WHERE    *
002300* THE FEED LEFT IT ZERO, AND ROLLS UP A TRANSACTION COUNT AND   *
002400* PER-TYPE AMOUNT TOTAL FOR EACH PORTFOLIO ON A CONTROL BREAK.  *
002500* OUTPUT IS PICKED UP BY VALPORT IN THE SAME PORTFOLIO-ID       *
002600* SEQUENCE SO THE VALUATION PASS NEVER RE-EDITS THE LEDGER.     *
002700*                                                               *
002800* CHANGE LOG                                                    *
002900*   06/09/95 RJT  ORIGINAL PROGRAM                              *
003000*   11/18/95 RJT  ADDED INVALID-TYPE REJECT COUNT               *
003100*   09/22/98 KLM  Y2K - TRANSACTION-DATE ALREADY CCYYMMDD,      *
003200*                 NO WINDOWING NEEDED                           *
003300*   09/30/98 KLM  Y2K SIGN-OFF - QA TKT Y2K-0447                *
003400*   04/14/03 DWB  ADDED CONTROL BREAK AND TRANCNT-FILE HAND-OFF *
003500*                 TO VALPORT (TKT 2231) - REPLACES THE OLD      *
003600*                 SINGLE-CALL VALIDATE/LOG SHAPE                *
003700*   04/14/03 DWB  ADDED CURRENCY/STATUS DEFAULTING (TKT 2231)   *
003800*   11/14/14 PJH  UNIT PRICE DERIVE NOW ROUNDED, MATCHES        *
003900*                 REPORTING STANDARD ISSUED BY FINANCE (TKT     *
004000*                 5528)                                         *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  USL-486.
004500 OBJECT-COMPUTER.  USL-486.
004600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRANSACTION-FILE ASSIGN TO "TRANIN"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS TRF-STATUS.
005200     SELECT TRANCNT-FILE ASSIGN TO "TRANCNT"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS TCF-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TRANSACTION-FILE
005800     LABEL RECORD IS STANDARD
005900     RECORD CONTAINS 116 CHARACTERS.
006000 COPY TRANMS.
006100 FD  TRANCNT-FILE
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 94 CHARACTERS.
006400 COPY TRANCNT.
006500 WORKING-STORAGE SECTION.
006600*****************************************************************
006700* FILE STATUS SWITCHES                                          *
006800*****************************************************************
006900 01  TRF-STATUS                      PIC X(02).
007000     88  TRF-OK                      VALUE "00".
007100     88  TRF-EOF                     VALUE "10".
007200 01  TCF-STATUS                      PIC X(02).
007300     88  TCF-OK                      VALUE "00".
007400*****************************************************************
007500* FIRST-RECORD SWITCH - NO PRIOR PORTFOLIO TO BREAK ON YET      *
007600*****************************************************************
007700 77  WS-FIRST-REC-SW                 PIC X(01) VALUE "Y".
007800     88  WS-FIRST-REC                VALUE "Y".
007900 01  WS-HOLD-PORTFOLIO-ID            PIC X(12).
008000*****************************************************************
008100* PER-PORTFOLIO ACCUMULATORS - RESET AT EACH CONTROL BREAK      *
008200*****************************************************************
008300 01  TRANPRC-ACCUM.
008400     05  ACC-TRAN-COUNT              PIC S9(7) COMP VALUE ZERO.
008500     05  ACC-BUY-TOTAL               PIC S9(13)V99 VALUE ZERO.
008600     05  ACC-SELL-TOTAL              PIC S9(13)V99 VALUE ZERO.
008700     05  ACC-DEPOSIT-TOTAL           PIC S9(13)V99 VALUE ZERO.
008800     05  ACC-WITHDRAW-TOTAL          PIC S9(13)V99 VALUE ZERO.
008900     05  ACC-DIVIDEND-TOTAL          PIC S9(13)V99 VALUE ZERO.
009000     05  FILLER                      PIC X(01).
009100*****************************************************************
009200* TABLE VIEW OF THE ACCUMULATORS ABOVE, USED WHEN THE BREAK     *
009300* ROUTINE MOVES ALL FIVE TYPE TOTALS OUT TO TRANCNT IN ONE GO.  *
009400*****************************************************************
009500 01  TRANPRC-ACCUM-TABLE REDEFINES TRANPRC-ACCUM.
009600     05  FILLER                      PIC S9(7) COMP.
009700     05  ACC-TYPE-TOTAL OCCURS 5 TIMES
009800                     INDEXED BY ACC-TYPE-IX
009900                     PIC S9(13)V99.
010000*****************************************************************
010100* RUN COUNTERS - ALL COUNTERS AND ACCUMULATORS ARE COMP PER     *
010200* SHOP STANDARD, ZONED FIELDS ARE FOR DISPLAY/REPORT USE ONLY.  *
010300*****************************************************************
010400 01  TRANPRC-COUNTERS.
010500     05  TRN-READ-CTR                PIC S9(7) COMP VALUE ZERO.
010600     05  TRN-INVALID-TYPE-CTR        PIC S9(7) COMP VALUE ZERO.
010700     05  TRN-PRICE-DERIVED-CTR       PIC S9(7) COMP VALUE ZERO.
010800     05  TRN-CURR-DEFAULT-CTR        PIC S9(7) COMP VALUE ZERO.
010900     05  TRN-STATUS-DEFAULT-CTR      PIC S9(7) COMP VALUE ZERO.
011000     05  TRN-PORTFOLIO-CTR           PIC S9(7) COMP VALUE ZERO.
011100     05  FILLER                      PIC X(01).
011200*****************************************************************
011300* LOG LINE - BUILT AND WRITTEN TO SYSOUT THE SAME WAY THE       *
011400* SHOP HAS ALWAYS LOGGED A PROCESSED RECORD, ONE LINE PER EVENT.*
011500*****************************************************************
011600 01  LOGREC.
011700     05  FILLER                      PIC X(10)
011800                 VALUE "TRANPRC =>".
011900     05  LOGMSG-TEXT                 PIC X(60).
012000 01  LOGREC-ERR.
012100     05  FILLER                      PIC X(13)
012200                 VALUE "TRANPRC ERR =>".
012300     05  LOG-ERR-TRAN-ID             PIC X(12).
012400     05  FILLER                      PIC X(16) VALUE
012500                 " REJECTED, TYPE ".
012600     05  LOG-ERR-TYPE                PIC X(10).
012700 PROCEDURE DIVISION.
012800*****************************************************************
012900* 0000-MAINLINE - ONE PASS OF THE LEDGER, CONTROL-BROKEN ON     *
013000* PORTFOLIO-ID.                                                 *
013100*****************************************************************
013200 0000-TRANPRC.
013300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013400     PERFORM 2000-EDIT-TRAN THRU 2000-EXIT
013500             UNTIL TRF-EOF.
013600     IF NOT WS-FIRST-REC
013700         PERFORM 2200-PORTFOLIO-BREAK THRU 2200-EXIT
013800     END-IF.
013900     PERFORM 8000-CLOSING THRU 8000-EXIT.
014000     STOP RUN.
014100*****************************************************************
014200* 1000-INITIALIZE                                               *
014300*****************************************************************
014400 1000-INITIALIZE.
014500     OPEN INPUT TRANSACTION-FILE.
014600     OPEN OUTPUT TRANCNT-FILE.
014700     MOVE "STARTED" TO LOGMSG-TEXT.
014800     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
014900     PERFORM 2900-READ-TRAN THRU 2900-EXIT.
015000 1000-EXIT.
015100     EXIT.
015200*****************************************************************
015300* 2000-EDIT-TRAN - VALIDATE, DEFAULT, DERIVE, ACCUMULATE ONE    *
015400* LEDGER RECORD, BREAKING THE PORTFOLIO TOTALS FIRST WHEN THE   *
015500* PORTFOLIO-ID CHANGES.                                         *
015600*****************************************************************
015700 2000-EDIT-TRAN.
015800     ADD 1 TO TRN-READ-CTR.
015900     IF WS-FIRST-REC
016000         MOVE TRANMS-PORTFOLIO-ID TO WS-HOLD-PORTFOLIO-ID
016100         MOVE "N" TO WS-FIRST-REC-SW
016200     ELSE
016300         IF TRANMS-PORTFOLIO-ID NOT = WS-HOLD-PORTFOLIO-ID
016400             PERFORM 2200-PORTFOLIO-BREAK THRU 2200-EXIT
016500             MOVE TRANMS-PORTFOLIO-ID TO WS-HOLD-PORTFOLIO-ID
016600         END-IF
016700     END-IF.
016800     IF NOT TRANMS-TYPE-VALID
016900         ADD 1 TO TRN-INVALID-TYPE-CTR
017000         MOVE TRANMS-TRANSACTION-ID TO LOG-ERR-TRAN-ID
017100         MOVE TRANMS-TRANSACTION-TYPE TO LOG-ERR-TYPE
017200         PERFORM 9200-LOG-ERR-LINE THRU 9200-EXIT
017300     ELSE
017400         PERFORM 2100-DEFAULT-AND-DERIVE THRU 2100-EXIT
017500         PERFORM 2210-ACCUMULATE-ONE THRU 2210-EXIT
017600     END-IF.
017700     PERFORM 2900-READ-TRAN THRU 2900-EXIT.
017800 2000-EXIT.
017900     EXIT.
018000*****************************************************************
018100* 2100-DEFAULT-AND-DERIVE - CURRENCY/STATUS DEFAULTS AND UNIT   *
018200* PRICE DERIVATION.                                             *
018300*****************************************************************
018400 2100-DEFAULT-AND-DERIVE.
018500     IF TRANMS-CURRENCY = SPACES
018600         MOVE "USD" TO TRANMS-CURRENCY
018700         ADD 1 TO TRN-CURR-DEFAULT-CTR
018800     END-IF.
018900     IF TRANMS-STATUS = SPACES
019000         MOVE "COMPLETED " TO TRANMS-STATUS
019100         ADD 1 TO TRN-STATUS-DEFAULT-CTR
019200     END-IF.
019300     IF TRANMS-PRICE = ZERO
019400         AND TRANMS-QUANTITY > ZERO
019500         COMPUTE TRANMS-PRICE ROUNDED =
019600                 TRANMS-AMOUNT / TRANMS-QUANTITY
019700         ADD 1 TO TRN-PRICE-DERIVED-CTR
019800     END-IF.
019900 2100-EXIT.
020000     EXIT.
020100*****************************************************************
020200* 2200-PORTFOLIO-BREAK - WRITE THE HAND-OFF ROW FOR THE         *
020300* PORTFOLIO JUST COMPLETED AND RESET THE ACCUMULATORS.          *
020400*****************************************************************
020500 2200-PORTFOLIO-BREAK.
020600     ADD 1 TO TRN-PORTFOLIO-CTR.
020700     MOVE WS-HOLD-PORTFOLIO-ID TO TRANCNT-PORTFOLIO-ID.
020800     MOVE ACC-TRAN-COUNT TO TRANCNT-TRAN-COUNT.
020900     MOVE ACC-BUY-TOTAL TO TRANCNT-BUY-TOTAL.
021000     MOVE ACC-SELL-TOTAL TO TRANCNT-SELL-TOTAL.
021100     MOVE ACC-DEPOSIT-TOTAL TO TRANCNT-DEPOSIT-TOTAL.
021200     MOVE ACC-WITHDRAW-TOTAL TO TRANCNT-WITHDRAW-TOTAL.
021300     MOVE ACC-DIVIDEND-TOTAL TO TRANCNT-DIVIDEND-TOTAL.
021400     WRITE TRANCNT-REC.
021500     IF NOT TCF-OK
021600         MOVE "WRITE TRANCNT" TO LOG-ERR-TRAN-ID
021700         MOVE TCF-STATUS TO LOG-ERR-TYPE
021800         PERFORM 9200-LOG-ERR-LINE THRU 9200-EXIT
021900     END-IF.
022000     MOVE ZERO TO ACC-TRAN-COUNT.
022100     MOVE ZERO TO ACC-BUY-TOTAL.
022200     MOVE ZERO TO ACC-SELL-TOTAL.
022300     MOVE ZERO TO ACC-DEPOSIT-TOTAL.
022400     MOVE ZERO TO ACC-WITHDRAW-TOTAL.
022500     MOVE ZERO TO ACC-DIVIDEND-TOTAL.
022600 2200-EXIT.
022700     EXIT.
022800*****************************************************************
022900* 2210-ACCUMULATE-ONE - ROLL ONE VALID TRANSACTION INTO THE     *
023000* PORTFOLIO'S COUNT AND ITS TYPE TOTAL.                         *
023100*****************************************************************
023200 2210-ACCUMULATE-ONE.
023300     ADD 1 TO ACC-TRAN-COUNT.
023400     EVALUATE TRUE
023500         WHEN TRANMS-TYPE-BUY
023600             ADD TRANMS-AMOUNT TO ACC-BUY-TOTAL
023700         WHEN TRANMS-TYPE-SELL
023800             ADD TRANMS-AMOUNT TO ACC-SELL-TOTAL
023900         WHEN TRANMS-TYPE-DEPOSIT
024000             ADD TRANMS-AMOUNT TO ACC-DEPOSIT-TOTAL
024100         WHEN TRANMS-TYPE-WITHDRAWAL
024200             ADD TRANMS-AMOUNT TO ACC-WITHDRAW-TOTAL
024300         WHEN TRANMS-TYPE-DIVIDEND
024400             ADD TRANMS-AMOUNT TO ACC-DIVIDEND-TOTAL
024500     END-EVALUATE.
024600 2210-EXIT.
024700     EXIT.
024800*****************************************************************
024900* 2900-READ-TRAN                                                *
025000*****************************************************************
025100 2900-READ-TRAN.
025200     READ TRANSACTION-FILE
025300         AT END
025400             SET TRF-EOF TO TRUE.
025500 2900-EXIT.
025600     EXIT.
025700*****************************************************************
025800* 8000-CLOSING                                                  *
025900*****************************************************************
026000 8000-CLOSING.
026100     CLOSE TRANSACTION-FILE.
026200     CLOSE TRANCNT-FILE.
026300     DISPLAY "TRANPRC READ   " TRN-READ-CTR
026400             " INVALID " TRN-INVALID-TYPE-CTR
026500             " PORTFOLIOS " TRN-PORTFOLIO-CTR.
026600     DISPLAY "TRANPRC PRICED " TRN-PRICE-DERIVED-CTR
026700             " CURR-DFLT " TRN-CURR-DEFAULT-CTR
026800             " STAT-DFLT " TRN-STATUS-DEFAULT-CTR.
026900     MOVE "ENDED" TO LOGMSG-TEXT.
027000     PERFORM 9000-LOG-LINE THRU 9000-EXIT.
027100 8000-EXIT.
027200     EXIT.
027300*****************************************************************
027400* 9000-LOG-LINE / 9200 - SYSOUT AUDIT TRAIL, SAME ONE-LINE-PER- *
027500* EVENT HABIT THE ONLINE SERVICES ALWAYS USED.                  *
027600*****************************************************************
027700 9000-LOG-LINE.
027800     DISPLAY LOGREC.
027900 9000-EXIT.
028000     EXIT.
028100 9200-LOG-ERR-LINE.
028200     DISPLAY LOGREC-ERR.
028300 9200-EXIT.
028400     EXIT.
