000100*****************************************************************
000200* PORTMS  -  PORTFOLIO MASTER RECORD LAYOUT                     *
000300* ONE ROW PER PORTFOLIO.  FIXED 60-BYTE LINE-SEQUENTIAL RECORD. *
000400* MAINTENANCE:                                                  *
000500*   03/11/94 RJT  ORIGINAL LAYOUT FOR NIGHTLY VALUATION RUN     *
000600*   09/22/98 KLM  Y2K - NONE, NO DATE FIELDS ON THIS RECORD     *
000700*****************************************************************
000800 01  PORTMS-REC.
000900    05  PORTMS-PORTFOLIO-ID         PIC X(12).
001000    05  PORTMS-PORTFOLIO-NAME       PIC X(30).
001100    05  PORTMS-BASE-CURRENCY        PIC X(03).
001200    05  PORTMS-CASH-BALANCE         PIC S9(13)V99.
