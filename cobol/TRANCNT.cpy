000100*****************************************************************
000200* TRANCNT  -  TRANSACTION-COUNT HAND-OFF RECORD                 *
000300* WRITTEN BY TRANPRC, ONE ROW PER PORTFOLIO SEEN ON THE LEDGER, *
000400* READ BY VALPORT IN THE SAME PORTFOLIO-ID SEQUENCE SO THE      *
000500* VALUATION PASS DOES NOT HAVE TO RE-EDIT THE LEDGER.           *
000600* MAINTENANCE:                                                  *
000700*   04/14/03 DWB  ORIGINAL LAYOUT (TKT 2231)                    *
000800*****************************************************************
000900 01  TRANCNT-REC.
001000    05  TRANCNT-PORTFOLIO-ID        PIC X(12).
001100    05  TRANCNT-TRAN-COUNT          PIC 9(06).
001200    05  TRANCNT-BUY-TOTAL           PIC S9(13)V99.
001300    05  TRANCNT-SELL-TOTAL          PIC S9(13)V99.
001400    05  TRANCNT-DEPOSIT-TOTAL       PIC S9(13)V99.
001500    05  TRANCNT-WITHDRAW-TOTAL      PIC S9(13)V99.
001600    05  TRANCNT-DIVIDEND-TOTAL      PIC S9(13)V99.
001700    05  FILLER                      PIC X(01).
001800*****************************************************************
001900* ALTERNATE TABLE VIEW OF THE FIVE TYPE TOTALS ABOVE, USED BY   *
002000* THE REPORT'S "TRANSACTION ACTIVITY BY TYPE" GRAND-TOTAL LOOP  *
002100* SO IT DOES NOT HAVE TO NAME EACH TOTAL SEPARATELY.            *
002200*****************************************************************
002300 01  TRANCNT-TOTALS-TABLE REDEFINES TRANCNT-REC.
002400    05  FILLER                      PIC X(18).
002500    05  TRANCNT-TYPE-TOTAL OCCURS 5 TIMES
002600                    INDEXED BY TRANCNT-TYPE-IX
002700                    PIC S9(13)V99.
